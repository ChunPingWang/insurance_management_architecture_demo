000100*------------------------------------------------------------*
000200* Print lines for the transaction register (CBL-PHMAIN) and  *
000300* for the policyholder/policy listing (CBL-PHLIST).  Both    *
000400* reports are 132-column print-line-sequential output.       *
000500*------------------------------------------------------------*
000600 01  REG-HEADING-1.
000700     05  FILLER                PIC X(20)
000800             VALUE 'POLICYHOLDER MAINT. '.
000900     05  FILLER                PIC X(22)
001000             VALUE 'TRANSACTION REGISTER  '.
001100     05  FILLER                PIC X(07) VALUE 'RUN DT:'.
001200     05  RH1-RUN-DATE          PIC 9999/99/99.
001300     05  FILLER                PIC X(60) VALUE SPACES.
001400     05  FILLER                PIC X(05) VALUE 'PAGE:'.
001500     05  RH1-PAGE-NUM          PIC ZZZZ9.
001600     05  FILLER                PIC X(13) VALUE SPACES.
001700 01  REG-HEADING-2.
001800     05  FILLER                PIC X(04) VALUE 'SEQ#'.
001900     05  FILLER                PIC X(03) VALUE SPACES.
002000     05  FILLER                PIC X(02) VALUE 'TR'.
002100     05  FILLER                PIC X(05) VALUE SPACES.
002200     05  FILLER                PIC X(12) VALUE 'PH-ID'.
002300     05  FILLER                PIC X(04) VALUE SPACES.
002400     05  FILLER                PIC X(10) VALUE 'NATIONALID'.
002500     05  FILLER                PIC X(04) VALUE SPACES.
002600     05  FILLER                PIC X(08) VALUE 'RESULT'.
002700     05  FILLER                PIC X(04) VALUE SPACES.
002800     05  FILLER                PIC X(40) VALUE 'REASON'.
002900*
003000 01  REG-DETAIL-LINE.
003100     05  RD-SEQUENCE-NO        PIC ZZZZ9.
003200     05  FILLER                PIC X(02) VALUE SPACES.
003300     05  RD-TR-CODE            PIC X(02).
003400     05  FILLER                PIC X(05) VALUE SPACES.
003500     05  RD-PH-ID              PIC X(12).
003600     05  FILLER                PIC X(04) VALUE SPACES.
003700     05  RD-NATIONAL-ID-MASKED PIC X(10).
003800     05  FILLER                PIC X(04) VALUE SPACES.
003900     05  RD-RESULT             PIC X(08).
004000     05  FILLER                PIC X(04) VALUE SPACES.
004100     05  RD-REASON             PIC X(40).
004200*
004300 01  REG-TOTALS-LINE-1.
004400     05  FILLER                PIC X(20)
004500             VALUE 'TRANSACTIONS READ..:'.
004600     05  RT-READ               PIC ZZ,ZZ9.
004700     05  FILLER                PIC X(05) VALUE SPACES.
004800     05  FILLER                PIC X(20)
004900             VALUE 'ACCEPTED...........:'.
005000     05  RT-ACCEPTED           PIC ZZ,ZZ9.
005100     05  FILLER                PIC X(05) VALUE SPACES.
005200     05  FILLER                PIC X(20)
005300             VALUE 'REJECTED...........:'.
005400     05  RT-REJECTED           PIC ZZ,ZZ9.
005500 01  REG-TOTALS-LINE-2.
005600     05  FILLER                PIC X(20)
005700             VALUE 'CR (CREATE)........:'.
005800     05  RT-CREATE             PIC ZZ,ZZ9.
005900     05  FILLER                PIC X(05) VALUE SPACES.
006000     05  FILLER                PIC X(20)
006100             VALUE 'UP (UPDATE)........:'.
006200     05  RT-UPDATE             PIC ZZ,ZZ9.
006300     05  FILLER                PIC X(05) VALUE SPACES.
006400     05  FILLER                PIC X(20)
006500             VALUE 'AP (ADD POLICY)....:'.
006600     05  RT-ADD-POLICY         PIC ZZ,ZZ9.
006700 01  REG-TOTALS-LINE-3.
006800     05  FILLER                PIC X(20)
006900             VALUE 'DL (DEACTIVATE)....:'.
007000     05  RT-DEACTIVATE         PIC ZZ,ZZ9.
007100     05  FILLER                PIC X(05) VALUE SPACES.
007200     05  FILLER                PIC X(20)
007300             VALUE 'TOTAL PREMIUM ADDED:'.
007400     05  RT-PREMIUM-ADDED      PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
007500*------------------------------------------------------------*
007600* Listing report headings, break footer and grand totals.    *
007700*------------------------------------------------------------*
007800 01  LST-HEADING-1.
007900     05  FILLER                PIC X(20)
008000             VALUE 'POLICYHOLDER / POLICY LISTING'.
008100     05  FILLER                PIC X(12) VALUE SPACES.
008200     05  FILLER                PIC X(07) VALUE 'RUN DT:'.
008300     05  LH1-RUN-DATE          PIC 9999/99/99.
008400     05  FILLER                PIC X(60) VALUE SPACES.
008500     05  FILLER                PIC X(05) VALUE 'PAGE:'.
008600     05  LH1-PAGE-NUM          PIC ZZZZ9.
008700     05  FILLER                PIC X(18) VALUE SPACES.
008800 01  LST-HEADING-2.
008900     05  FILLER                PIC X(12) VALUE 'PH-ID'.
009000     05  FILLER                PIC X(04) VALUE SPACES.
009100     05  FILLER                PIC X(10) VALUE 'NATIONALID'.
009200     05  FILLER                PIC X(04) VALUE SPACES.
009300     05  FILLER                PIC X(30) VALUE 'NAME'.
009400     05  FILLER                PIC X(02) VALUE SPACES.
009500     05  FILLER                PIC X(06) VALUE 'GENDER'.
009600     05  FILLER                PIC X(02) VALUE SPACES.
009700     05  FILLER                PIC X(03) VALUE 'AGE'.
009800     05  FILLER                PIC X(02) VALUE SPACES.
009900     05  FILLER                PIC X(10) VALUE 'STATUS'.
010000*
010100 01  LST-BREAK-FOOTER.
010200     05  FILLER                PIC X(04) VALUE SPACES.
010300     05  FILLER                PIC X(20)
010400             VALUE 'POLICY COUNT.......:'.
010500     05  LF-POLICY-COUNT       PIC ZZ9.
010600     05  FILLER                PIC X(05) VALUE SPACES.
010700     05  FILLER                PIC X(20)
010800             VALUE 'ACTIVE PREMIUM TOT.:'.
010900     05  LF-ACTIVE-PREMIUM     PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
011000*
011100 01  LST-GRAND-TOTALS-1.
011200     05  FILLER                PIC X(20)
011300             VALUE 'POLICYHOLDERS ACTIVE:'.
011400     05  LG-PH-ACTIVE          PIC ZZ,ZZ9.
011500     05  FILLER                PIC X(05) VALUE SPACES.
011600     05  FILLER                PIC X(22)
011700             VALUE 'POLICYHOLDERS INACTIVE:'.
011800     05  LG-PH-INACTIVE        PIC ZZ,ZZ9.
011900     05  FILLER                PIC X(05) VALUE SPACES.
012000     05  FILLER                PIC X(23)
012100             VALUE 'POLICYHOLDERS SUSPENDED:'.
012200     05  LG-PH-SUSPENDED       PIC ZZ,ZZ9.
012300 01  LST-GRAND-TOTALS-2.
012400     05  FILLER                PIC X(20)
012500             VALUE 'TOTAL POLICIES......:'.
012600     05  LG-POLICY-COUNT       PIC ZZZ,ZZ9.
012700     05  FILLER                PIC X(05) VALUE SPACES.
012800     05  FILLER                PIC X(20)
012900             VALUE 'TOTAL PREMIUM.......:'.
013000     05  LG-TOTAL-PREMIUM      PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
