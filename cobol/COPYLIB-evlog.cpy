000100*------------------------------------------------------------*
000200* EVENT-LOG-RECORD                                            *
000300* Audit trail written for every ACCEPTED transaction.  This   *
000400* file is the system of record for "what happened when" and   *
000500* is read by no program in this run -- it is retained for     *
000600* the audit department and for problem research.              *
000700*------------------------------------------------------------*
000800 01  EVENT-LOG-RECORD.
000900     05  EV-TYPE                         PIC X(20).
001000         88  EV-PH-CREATED       VALUE 'PolicyHolderCreated'.
001100         88  EV-PH-UPDATED       VALUE 'PolicyHolderUpdated'.
001200         88  EV-POLICY-ADDED     VALUE 'PolicyAdded'.
001300         88  EV-PH-DELETED       VALUE 'PolicyHolderDeleted'.
001400     05  EV-PH-ID                        PIC X(12).
001500     05  EV-POL-ID                       PIC X(12).
001600     05  EV-DATE                         PIC 9(08).
001700     05  EV-DETAIL                       PIC X(60).
001800     05  FILLER                          PIC X(08).
