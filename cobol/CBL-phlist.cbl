000100*===============================================================*
000200* PROGRAM NAME:    PHLIST
000300* ORIGINAL AUTHOR: K. DELACRUZ
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/14/94 K. DELACRUZ     CREATED - POLICYHOLDER/POLICY LISTING
000900*                          INQUIRY RUN FOR UNDERWRITING, TICKET
001000*                          POL-0130.
001100* 02/03/95 K. DELACRUZ     GRAND TOTALS PAGE ADDED (HOLDER COUNTS
001200*                          BY STATUS, POLICY COUNT, TOTAL
001300*                          PREMIUM), TICKET POL-0138.
001400* 10/03/95 M. TRAN         MASTER LOAD NOW SHARES THE SAME TABLE
001500*                          LAYOUT (COPYLIB PHTAB) AS PHMAIN SO A
001600*                          SINGLE TABLE-BUILD ROUTINE COULD BE
001700*                          MAINTAINED IN ONE PLACE, TICKET
001800*                          POL-0147.
001900* 03/01/96 J. WEATHERS     PREMIUM AND SUM INSURED EDIT PICTURES
002000*                          WIDENED TO MATCH PHMAIN, TICKET
002100*                          POL-0163.
002200* 11/12/98 M. TRAN         YEAR 2000 REMEDIATION -- RUN DATE IS
002300*                          NOW WINDOWED (00-49 = 20XX, 50-99 =
002400*                          19XX) INSTEAD OF HARD-CODED CENTURY
002500*                          19, TICKET Y2K-0212.
002600* 02/08/99 M. TRAN         AGE COMPUTATION ON THE HEADER LINE
002700*                          STILL ASSUMED CENTURY 19 -- CORRECTED
002800*                          TO USE WINDOWED PROCESS DATE, TICKET
002900*                          Y2K-0219.
003000* 07/27/00 J. WEATHERS     PAGE TOTALS RECALCULATED SO THE "LAST
003100*                          PAGE" FLAG ON THE HEADING MATCHES THE
003200*                          NEW PAGE-COUNT-FIRST TWO-PASS DESIGN
003300*                          USED BY THE REST OF THE SUITE, TICKET
003400*                          POL-0201.
003500* 03/14/01 J. WEATHERS     ZERO-POLICY HOLDERS NOW PRINT A BREAK
003600*                          FOOTER OF ZEROES INSTEAD OF BEING
003700*                          SKIPPED, PER AUDIT DEPT REQUEST,
003800*                          TICKET POL-0214.
003810* 08/02/01 K. DELACRUZ     OPTIONAL PARM CARD ADDED SO
003820*                          UNDERWRITING CAN LIMIT THE RUN TO ONE
003830*                          POLICY TYPE AND/OR STATUS.  THE SAME
003840*                          FILTER TEST IS SHARED BY THE COUNT AND
003850*                          PRINT PASSES SO THE PAGE TOTALS STAY
003860*                          IN STEP WITH WHAT ACTUALLY PRINTS,
003870*                          TICKET POL-0240.
003880* 09/17/01 J. WEATHERS     PAGE NUMBER WAS NEVER ADVANCING AND
003881*                          THE REPORT NEVER THREW A NEW PHYSICAL
003882*                          PAGE ON MULTI-PAGE RUNS -- THE OLD
003883*                          "FIRST PAGE" TEST WAS AN 88 ON THE
003884*                          SAME FIELD THE ADD WAS SUPPOSED TO BE
003885*                          CHANGING.  A SEPARATE SWITCH NOW
003886*                          TRACKS WHETHER THE FIRST HEADING HAS
003887*                          BEEN PRINTED, TICKET POL-0244.
003900*
004000*===============================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.       PHLIST.
004300 AUTHOR.           K. DELACRUZ.
004400 INSTALLATION.     COBOL DEVELOPMENT CENTER.
004500 DATE-WRITTEN.     06/14/94.
004600 DATE-COMPILED.
004700 SECURITY.         COMPANY CONFIDENTIAL.
004800*===============================================================*
004900* PHLIST BUILDS THE SAME IN-MEMORY POLICYHOLDER AND POLICY      *
005000* TABLES AS PHMAIN (READ-ONLY HERE -- NO MASTERS ARE WRITTEN)   *
005100* AND PRODUCES THE POLICYHOLDER/POLICY LISTING FOR UNDERWRITING.*
005200* REPORT LINE COUNT IS TALLIED ON A FIRST PASS SO THE PAGE      *
005300* HEADINGS CAN CARRY A TOTAL-PAGES FIGURE AND A "LAST PAGE"     *
005400* FLAG ON THE SECOND, PRINTING, PASS.                           *
005500*===============================================================*
005600 ENVIRONMENT DIVISION.
005700*---------------------------------------------------------------*
005800 CONFIGURATION SECTION.
005900*---------------------------------------------------------------*
006000 SOURCE-COMPUTER. IBM-3081.
006100 OBJECT-COMPUTER. IBM-3081.
006200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
006300*---------------------------------------------------------------*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PHMAST-IN  ASSIGN TO PHMSTI
006700       ORGANIZATION IS SEQUENTIAL
006800       FILE STATUS  IS PHMAST-IN-STATUS.
006900*
007000     SELECT POLMAST-IN ASSIGN TO POLMSTI
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS  IS POLMAST-IN-STATUS.
007300*
007400     SELECT LISTING-RPT ASSIGN TO LISTRPT
007500       ORGANIZATION IS LINE SEQUENTIAL
007600       FILE STATUS  IS LISTING-RPT-STATUS.
007610*---------------------------------------------------------------*
007620* TICKET POL-0240 -- OPTIONAL FILTER PARM CARD.  WHEN THE CARD  * POL-0240
007630* IS ABSENT THE RUN LISTS EVERY POLICY, AS BEFORE.               *POL-0240
007640*---------------------------------------------------------------*
007650     SELECT OPTIONAL PARM-CARD-IN ASSIGN TO PARMCARD              POL-0240
007660       ORGANIZATION IS SEQUENTIAL                                 POL-0240
007670       FILE STATUS  IS PARM-CARD-IN-STATUS.                       POL-0240
007700*===============================================================*
007800 DATA DIVISION.
007900*---------------------------------------------------------------*
008000 FILE SECTION.
008100*---------------------------------------------------------------*
008200 FD  PHMAST-IN
008300     LABEL RECORD IS STANDARD.
008400 COPY PHMAST.
008500*---------------------------------------------------------------*
008600 FD  POLMAST-IN
008700     LABEL RECORD IS STANDARD.
008800 COPY POLMAST.
008900*---------------------------------------------------------------*
009000 FD  LISTING-RPT
009100     LABEL RECORD IS OMITTED.
009200 01  LISTING-RPT-LINE           PIC X(132).
009210*---------------------------------------------------------------*
009220 FD  PARM-CARD-IN                                                 POL-0240
009230     LABEL RECORD IS OMITTED.                                     POL-0240
009240 01  PARM-CARD-RECORD.                                            POL-0240
009250     05  PC-POL-TYPE-FILTER      PIC X(10).                       POL-0240
009260     05  PC-POL-STATUS-FILTER    PIC X(10).                       POL-0240
009270     05  FILLER                  PIC X(60).                       POL-0240
009300*===============================================================*
009400 WORKING-STORAGE SECTION.
009500*---------------------------------------------------------------*
009600 01  WS-FILE-STATUS-FIELDS.
009700     05  PHMAST-IN-STATUS        PIC X(02).
009800         88  PHMAST-IN-OK               VALUE '00'.
009900         88  PHMAST-IN-EOF              VALUE '10'.
010000     05  POLMAST-IN-STATUS       PIC X(02).
010100         88  POLMAST-IN-OK              VALUE '00'.
010200         88  POLMAST-IN-EOF             VALUE '10'.
010300     05  LISTING-RPT-STATUS      PIC X(02).
010400         88  LISTING-RPT-OK             VALUE '00'.
010450     05  PARM-CARD-IN-STATUS     PIC X(02).                       POL-0240
010460         88  PARM-CARD-IN-OK            VALUE '00'.               POL-0240
010470         88  PARM-CARD-IN-EOF           VALUE '10'.               POL-0240
010500     05  FILLER                  PIC X(01).
010600*---------------------------------------------------------------*
010700 COPY PHTAB.
010710*---------------------------------------------------------------*
010720* TICKET POL-0240 -- FILTER VALUES OFF THE PARM CARD.  SPACES   *POL-0240
010730* IN EITHER FIELD MEANS "NO FILTER ON THIS FIELD."              *POL-0240
010740*---------------------------------------------------------------*
010750 01  WS-FILTER-FIELDS.                                            POL-0240
010760     05  WS-FILTER-POL-TYPE      PIC X(10).                       POL-0240
010770     05  WS-FILTER-POL-STATUS    PIC X(10).                       POL-0240
010780     05  WS-FILTER-OK-SW         PIC X(01).                       POL-0240
010790         88  WS-FILTER-IS-OK         VALUE 'Y'.                   POL-0240
010795         88  WS-FILTER-NOT-OK        VALUE 'N'.                   POL-0240
010797     05  FILLER                  PIC X(09).                       POL-0240
010800*---------------------------------------------------------------*
010900 01  WS-RUN-DATE-FIELDS.
011000     05  WS-RUN-DATE-YYMMDD.
011100         10  WS-RUN-YY           PIC 9(02).
011200         10  WS-RUN-MM           PIC 9(02).
011300         10  WS-RUN-DD           PIC 9(02).
011400     05  WS-RUN-CENTURY          PIC 9(02).
011500     05  FILLER                  PIC X(01).
011600 01  WS-PROCESS-DATE             PIC 9(08).
011700 01  WS-PROCESS-DATE-R REDEFINES WS-PROCESS-DATE.
011800     05  WS-PROCESS-YYYY         PIC 9(04).
011900     05  WS-PROCESS-MM           PIC 9(02).
012000     05  WS-PROCESS-DD           PIC 9(02).
012100*---------------------------------------------------------------*
012200* Header-line work areas -- national ID mask and age.           *
012300*---------------------------------------------------------------*
012400 01  WS-NID-WORK                 PIC X(10).
012500 01  WS-NID-WORK-R REDEFINES WS-NID-WORK.
012600     05  WS-NID-WORK-LETTER      PIC X(01).
012700     05  WS-NID-WORK-CENTURY     PIC 9(01).
012800     05  WS-NID-WORK-BODY        PIC 9(08).
012900 01  WS-MASKED-NID                PIC X(10).
013000 01  WS-BIRTH-DATE-WORK           PIC 9(08).
013100 01  WS-BIRTH-DATE-WORK-R REDEFINES WS-BIRTH-DATE-WORK.
013200     05  WS-BIRTH-YYYY            PIC 9(04).
013300     05  WS-BIRTH-MM              PIC 9(02).
013400     05  WS-BIRTH-DD              PIC 9(02).
013500 01  WS-AGE                       PIC S9(03) USAGE COMP.
013600*---------------------------------------------------------------*
013700* Pagination work areas.  PAGE-SIZE IS THE PRODUCTION FORM       *
013800* LENGTH LESS ROOM FOR THE TWO HEADING LINES; TOTAL-PAGES IS     *
013900* COMPUTED FROM THE FIRST-PASS LINE COUNT PER THE UNDERWRITING   *
014000* DEPT PAGINATION RULE (TOTAL PAGES = CEILING OF TOTAL LINES     *
014100* OVER PAGE SIZE; ZERO LINES GIVES ZERO PAGES).                  *
014200*---------------------------------------------------------------*
014300 01  WS-PAGE-CONTROL                 USAGE COMP.
014400     05  WS-PAGE-SIZE             PIC S9(05) VALUE 55.
014500     05  WS-TOTAL-PRINT-LINES     PIC S9(07) VALUE ZERO.
014600     05  WS-TOTAL-PAGES           PIC S9(05) VALUE ZERO.
014700     05  WS-PAGE-NUMBER           PIC S9(05) VALUE ZERO.
014900     05  WS-LINE-COUNT            PIC S9(05) VALUE ZERO.
015000     05  WS-PAGE-REMAINDER        PIC S9(05) VALUE ZERO.
015100 01  WS-DISPLAY-PAGE-NUM          PIC 9(05).
015200 01  WS-LAST-PAGE-SW              PIC X(01).
015300     88  WS-LAST-PAGE                 VALUE 'Y'.
015400     88  WS-NOT-LAST-PAGE             VALUE 'N'.
015410*---------------------------------------------------------------* POL-0244
015420* TICKET POL-0244 -- SWITCH THAT REMEMBERS WHETHER THE FIRST     *POL-0244
015430* HEADING HAS ALREADY GONE OUT.  KEPT SEPARATE FROM WS-PAGE-     *POL-0244
015440* NUMBER SO THE PAGE-ADVANCE TEST DOES NOT DEPEND ON THE FIELD   *POL-0244
015450* THE SAME PARAGRAPH IS INCREMENTING.                            *POL-0244
015460*---------------------------------------------------------------* POL-0244
015470 01  WS-HEADING-PRINTED-SW        PIC X(01) VALUE 'N'.            POL-0244
015480     88  WS-FIRST-HEADING-PRINTED     VALUE 'Y'.                  POL-0244
015490     88  WS-FIRST-HEADING-NOT-PRINTED VALUE 'N'.                  POL-0244
015500*---------------------------------------------------------------*
015600* Per-holder and grand-total accumulators.                      *
015700*---------------------------------------------------------------*
015800 01  WS-BREAK-TOTALS                 USAGE COMP.
015900     05  WS-HOLDER-POLICY-COUNT   PIC S9(05) VALUE ZERO.
016000 01  WS-HOLDER-ACTIVE-PREMIUM     PIC 9(12)V99 VALUE ZERO.
016100 01  WS-GRAND-TOTALS                 USAGE COMP.
016200     05  WS-PH-ACTIVE-COUNT       PIC S9(05) VALUE ZERO.
016300     05  WS-PH-INACTIVE-COUNT     PIC S9(05) VALUE ZERO.
016400     05  WS-PH-SUSPENDED-COUNT    PIC S9(05) VALUE ZERO.
016500     05  WS-GRAND-POLICY-COUNT    PIC S9(07) VALUE ZERO.
016600 01  WS-GRAND-TOTAL-PREMIUM       PIC 9(12)V99 VALUE ZERO.
016700*---------------------------------------------------------------*
016800 COPY PHRPT.
016900*---------------------------------------------------------------*
017000 COPY PHFORM.
017100*===============================================================*
017200 PROCEDURE DIVISION.
017300*---------------------------------------------------------------*
017400 0000-MAIN-PARAGRAPH.
017500*---------------------------------------------------------------*
017600     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
017700     PERFORM 2000-COUNT-REPORT-LINES THRU 2000-EXIT
017800         VARYING PH-TABLE-INDEX FROM 1 BY 1
017900         UNTIL PH-TABLE-INDEX > PH-TABLE-SIZE.
018000     PERFORM 2900-COMPUTE-TOTAL-PAGES THRU 2900-EXIT.
018100     PERFORM 3900-WRITE-LISTING-HEADINGS THRU 3900-EXIT.
018200     PERFORM 4000-PRINT-ONE-POLICYHOLDER THRU 4000-EXIT
018300         VARYING PH-TABLE-INDEX FROM 1 BY 1
018400         UNTIL PH-TABLE-INDEX > PH-TABLE-SIZE.
018500     PERFORM 7000-WRITE-GRAND-TOTALS THRU 7000-EXIT.
018600     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
018700     GOBACK.
018800*---------------------------------------------------------------*
018900 1000-INITIALIZE-RUN.
019000*---------------------------------------------------------------*
019100     PERFORM 1010-OPEN-FILES THRU 1010-EXIT.
019200     PERFORM 1020-DETERMINE-PROCESS-DATE THRU 1020-EXIT.
019250     PERFORM 1030-READ-FILTER-CARD THRU 1030-EXIT.               POL-0240
019300     MOVE ZERO TO PH-TABLE-SIZE.
019400     PERFORM 1100-LOAD-PH-MASTER THRU 1100-EXIT
019500         UNTIL PHMAST-IN-EOF.
019600     MOVE ZERO TO POL-TABLE-SIZE.
019700     PERFORM 1200-LOAD-POL-MASTER THRU 1200-EXIT
019800         UNTIL POLMAST-IN-EOF.
019900 1000-EXIT.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 1010-OPEN-FILES.
020300*---------------------------------------------------------------*
020400     OPEN INPUT  PHMAST-IN.
020500     OPEN INPUT  POLMAST-IN.
020600     OPEN OUTPUT LISTING-RPT.
020700 1010-EXIT.
020800     EXIT.
020900*---------------------------------------------------------------*
021000 1020-DETERMINE-PROCESS-DATE.
021100*---------------------------------------------------------------*
021200     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
021300     PERFORM 1025-WINDOW-CENTURY THRU 1025-EXIT.
021400     MOVE WS-RUN-CENTURY  TO WS-PROCESS-YYYY (1:2).
021500     MOVE WS-RUN-YY       TO WS-PROCESS-YYYY (3:2).
021600     MOVE WS-RUN-MM       TO WS-PROCESS-MM.
021700     MOVE WS-RUN-DD       TO WS-PROCESS-DD.
021800 1020-EXIT.
021900     EXIT.
022000*---------------------------------------------------------------*
022100* TICKET Y2K-0212 -- WINDOW THE TWO-DIGIT YEAR RETURNED BY       *
022200* ACCEPT FROM DATE.  00-49 IS TREATED AS 20XX, 50-99 AS 19XX.    *
022300*---------------------------------------------------------------*
022400 1025-WINDOW-CENTURY.                                             Y2K-0212
022500*---------------------------------------------------------------* Y2K-0212
022600     IF WS-RUN-YY < 50                                            Y2K-0212
022700         MOVE 20 TO WS-RUN-CENTURY                                Y2K-0212
022800     ELSE                                                         Y2K-0212
022900         MOVE 19 TO WS-RUN-CENTURY                                Y2K-0212
023000     END-IF.                                                      Y2K-0212
023100 1025-EXIT.                                                       Y2K-0212
023200     EXIT.                                                        Y2K-0212
023250*---------------------------------------------------------------*
023260* TICKET POL-0240 -- OPTIONAL FILTER PARM CARD.  A MISSING CARD *POL-0240
023270* OPENS OK (OPTIONAL) AND THE READ GOES STRAIGHT TO AT END, SO  *POL-0240
023280* THE FILTER FIELDS ARE LEFT AT SPACES -- NO FILTER APPLIED.    *POL-0240
023290*---------------------------------------------------------------*
023300 1030-READ-FILTER-CARD.                                           POL-0240
023310*---------------------------------------------------------------* POL-0240
023320     MOVE SPACES TO WS-FILTER-POL-TYPE                            POL-0240
023330                     WS-FILTER-POL-STATUS.                        POL-0240
023340     OPEN INPUT PARM-CARD-IN.                                     POL-0240
023350     READ PARM-CARD-IN                                            POL-0240
023360         AT END                                                   POL-0240
023370             SET PARM-CARD-IN-EOF TO TRUE                         POL-0240
023380         NOT AT END                                               POL-0240
023390             MOVE PC-POL-TYPE-FILTER   TO WS-FILTER-POL-TYPE      POL-0240
023395             MOVE PC-POL-STATUS-FILTER TO WS-FILTER-POL-STATUS    POL-0240
023397     END-READ.                                                    POL-0240
023398     CLOSE PARM-CARD-IN.                                          POL-0240
023399 1030-EXIT.                                                       POL-0240
023410     EXIT.                                                        POL-0240
023420*---------------------------------------------------------------*
023450 1100-LOAD-PH-MASTER.
023500*---------------------------------------------------------------*
023600     READ PHMAST-IN
023700         AT END
023800             SET PHMAST-IN-EOF TO TRUE
023900         NOT AT END
024000             ADD 1 TO PH-TABLE-SIZE
024100             MOVE CORRESPONDING PH-MASTER-RECORD
024200                 TO PH-TABLE-ENTRY (PH-TABLE-SIZE)
024300     END-READ.
024400 1100-EXIT.
024500     EXIT.
024600*---------------------------------------------------------------*
024700 1200-LOAD-POL-MASTER.
024800*---------------------------------------------------------------*
024900     READ POLMAST-IN
025000         AT END
025100             SET POLMAST-IN-EOF TO TRUE
025200         NOT AT END
025300             ADD 1 TO POL-TABLE-SIZE
025400             MOVE CORRESPONDING POLICY-MASTER-RECORD
025500                 TO POL-TABLE-ENTRY (POL-TABLE-SIZE)
025600     END-READ.
025700 1200-EXIT.
025800     EXIT.
025900*---------------------------------------------------------------*
026000* FIRST PASS -- TALLY HOW MANY PRINT LINES THE RUN WILL TAKE     *
026100* (ONE HEADER LINE AND ONE BREAK FOOTER PER HOLDER, PLUS ONE     *
026200* DETAIL LINE PER POLICY) SO PAGE TOTALS ARE KNOWN BEFORE ANY    *
026300* HEADING IS PRINTED.  GRAND TOTAL ACCUMULATORS ARE BUILT ON     *
026400* THE SAME PASS SINCE THE FULL TABLE IS BEING WALKED ANYWAY.     *
026500*---------------------------------------------------------------*
026600 2000-COUNT-REPORT-LINES.
026700*---------------------------------------------------------------*
026800     ADD 2 TO WS-TOTAL-PRINT-LINES.
026900     EVALUATE TRUE
027000         WHEN PH-STATUS-ACTIVE OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
027100             ADD 1 TO WS-PH-ACTIVE-COUNT
027200         WHEN PH-STATUS-INACTIVE
027300                 OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
027400             ADD 1 TO WS-PH-INACTIVE-COUNT
027500         WHEN PH-STATUS-SUSPENDED
027600                 OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
027700             ADD 1 TO WS-PH-SUSPENDED-COUNT
027800     END-EVALUATE.
027900     PERFORM 2100-COUNT-HOLDER-POLICIES THRU 2100-EXIT
028000         VARYING POL-TABLE-INDEX FROM 1 BY 1
028100         UNTIL POL-TABLE-INDEX > POL-TABLE-SIZE.
028200 2000-EXIT.
028300     EXIT.
028400*---------------------------------------------------------------*
028500 2100-COUNT-HOLDER-POLICIES.
028600*---------------------------------------------------------------*
028700     IF POL-PH-ID OF POL-TABLE-ENTRY (POL-TABLE-INDEX) =
028800             PH-ID OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
028810         PERFORM 2110-TEST-POLICY-FILTER THRU 2110-EXIT           POL-0240
028820         IF WS-FILTER-IS-OK                                       POL-0240
028900         ADD 1 TO WS-TOTAL-PRINT-LINES
029000         ADD 1 TO WS-GRAND-POLICY-COUNT
029100         IF POL-STATUS-ACTIVE OF POL-TABLE-ENTRY
029200                 (POL-TABLE-INDEX)
029300             ADD POL-PREMIUM OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
029400                 TO WS-GRAND-TOTAL-PREMIUM
029500         END-IF
029550         END-IF                                                   POL-0240
029600     END-IF.
029700 2100-EXIT.
029800     EXIT.
029810*---------------------------------------------------------------*
029820* TICKET POL-0240 -- SHARED BY BOTH THE COUNT PASS AND THE      *POL-0240
029830* PRINT PASS SO A POLICY EITHER COUNTS AND PRINTS OR DOES       *POL-0240
029840* NEITHER -- THE TWO PASSES CAN NEVER DISAGREE ON WHICH         *POL-0240
029850* POLICIES ARE IN THE RUN.  SPACES IN A FILTER FIELD MEANS      *POL-0240
029860* THAT FIELD IS NOT BEING FILTERED ON.                          *POL-0240
029870*---------------------------------------------------------------*
029880 2110-TEST-POLICY-FILTER.                                         POL-0240
029890*---------------------------------------------------------------* POL-0240
029900     SET WS-FILTER-IS-OK TO TRUE.                                 POL-0240
029910     IF WS-FILTER-POL-TYPE NOT = SPACES                           POL-0240
029920         IF POL-TYPE OF POL-TABLE-ENTRY (POL-TABLE-INDEX)         POL-0240
029930                 NOT = WS-FILTER-POL-TYPE                         POL-0240
029940             SET WS-FILTER-NOT-OK TO TRUE                         POL-0240
029950         END-IF                                                   POL-0240
029960     END-IF.                                                      POL-0240
029970     IF WS-FILTER-POL-STATUS NOT = SPACES                         POL-0240
029980         IF POL-STATUS OF POL-TABLE-ENTRY (POL-TABLE-INDEX)       POL-0240
029990                 NOT = WS-FILTER-POL-STATUS                       POL-0240
029995             SET WS-FILTER-NOT-OK TO TRUE                         POL-0240
029997         END-IF                                                   POL-0240
029998     END-IF.                                                      POL-0240
029999 2110-EXIT.                                                       POL-0240
030001     EXIT.                                                        POL-0240
030002*---------------------------------------------------------------*
030003* TICKET POL-0201 -- TOTAL PAGES = CEILING(TOTAL LINES / PAGE    *
030100* SIZE); ZERO WHEN PAGE SIZE IS ZERO.  DIVIDE...REMAINDER IS     *
030200* USED SINCE THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS.         *
030300*---------------------------------------------------------------*
030400 2900-COMPUTE-TOTAL-PAGES.                                        POL-0201
030500*---------------------------------------------------------------* POL-0201
030600     IF WS-PAGE-SIZE = ZERO                                       POL-0201
030700         MOVE ZERO TO WS-TOTAL-PAGES                              POL-0201
030800     ELSE                                                         POL-0201
030900         DIVIDE WS-TOTAL-PRINT-LINES BY WS-PAGE-SIZE              POL-0201
031000             GIVING WS-TOTAL-PAGES                                POL-0201
031100             REMAINDER WS-PAGE-REMAINDER                          POL-0201
031200         IF WS-PAGE-REMAINDER > ZERO                              POL-0201
031300             ADD 1 TO WS-TOTAL-PAGES                              POL-0201
031400         END-IF                                                   POL-0201
031500     END-IF.                                                      POL-0201
031600 2900-EXIT.                                                       POL-0201
031700     EXIT.                                                        POL-0201
031800*---------------------------------------------------------------*
031900 4000-PRINT-ONE-POLICYHOLDER.
032000*---------------------------------------------------------------*
032100     PERFORM 4100-WRITE-PH-HEADER THRU 4100-EXIT.
032200     MOVE ZERO TO WS-HOLDER-POLICY-COUNT.
032300     MOVE ZERO TO WS-HOLDER-ACTIVE-PREMIUM.
032400     PERFORM 4200-PRINT-HOLDER-POLICIES THRU 4200-EXIT
032500         VARYING POL-TABLE-INDEX FROM 1 BY 1
032600         UNTIL POL-TABLE-INDEX > POL-TABLE-SIZE.
032700     PERFORM 4300-WRITE-BREAK-FOOTER THRU 4300-EXIT.
032800 4000-EXIT.
032900     EXIT.
033000*---------------------------------------------------------------*
033100 4100-WRITE-PH-HEADER.
033200*---------------------------------------------------------------*
033300     MOVE SPACES TO FORMAT-PH-HEADER.
033400     MOVE CORRESPONDING PH-TABLE-ENTRY (PH-TABLE-INDEX)
033500         TO FORMAT-PH-HEADER.
033600     MOVE PH-NATIONAL-ID OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
033700         TO WS-NID-WORK.
033800     PERFORM 4110-MASK-NATIONAL-ID THRU 4110-EXIT.
033900     MOVE WS-MASKED-NID TO FP-NATIONAL-ID-MASKED.
034000     MOVE PH-BIRTH-DATE OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
034100         TO WS-BIRTH-DATE-WORK.
034200     PERFORM 4120-COMPUTE-AGE THRU 4120-EXIT.
034300     MOVE WS-AGE TO FP-AGE.
034400     MOVE FORMAT-PH-HEADER TO LISTING-RPT-LINE.
034500     PERFORM 5000-WRITE-LISTING-LINE THRU 5000-EXIT.
034600 4100-EXIT.
034700     EXIT.
034800*---------------------------------------------------------------*
034900 4110-MASK-NATIONAL-ID.
035000*---------------------------------------------------------------*
035100     MOVE SPACES TO WS-MASKED-NID.
035200     MOVE WS-NID-WORK (1:4) TO WS-MASKED-NID (1:4).
035300     MOVE '***'             TO WS-MASKED-NID (5:3).
035400     MOVE WS-NID-WORK (8:3) TO WS-MASKED-NID (8:3).
035500 4110-EXIT.
035600     EXIT.
035700*---------------------------------------------------------------*
035800 4120-COMPUTE-AGE.
035900*---------------------------------------------------------------*
036000     COMPUTE WS-AGE = WS-PROCESS-YYYY - WS-BIRTH-YYYY.
036100     IF WS-PROCESS-MM < WS-BIRTH-MM
036200         SUBTRACT 1 FROM WS-AGE
036300     ELSE
036400         IF WS-PROCESS-MM = WS-BIRTH-MM AND
036500            WS-PROCESS-DD < WS-BIRTH-DD
036600             SUBTRACT 1 FROM WS-AGE
036700         END-IF
036800     END-IF.
036900 4120-EXIT.
037000     EXIT.
037100*---------------------------------------------------------------*
037200 4200-PRINT-HOLDER-POLICIES.
037300*---------------------------------------------------------------*
037400     IF POL-PH-ID OF POL-TABLE-ENTRY (POL-TABLE-INDEX) =
037500             PH-ID OF PH-TABLE-ENTRY (PH-TABLE-INDEX)
037510         PERFORM 2110-TEST-POLICY-FILTER THRU 2110-EXIT          POL-0240
037520         IF WS-FILTER-IS-OK                                      POL-0240
037600         PERFORM 4210-WRITE-POL-DETAIL THRU 4210-EXIT
037650         END-IF                                                  POL-0240
037700     END-IF.
037800 4200-EXIT.
037900     EXIT.
038000*---------------------------------------------------------------*
038100 4210-WRITE-POL-DETAIL.
038200*---------------------------------------------------------------*
038300     MOVE SPACES TO FORMAT-POL-DETAIL.
038400     MOVE CORRESPONDING POL-TABLE-ENTRY (POL-TABLE-INDEX)
038500         TO FORMAT-POL-DETAIL.
038600     MOVE POL-START-DATE OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
038700         TO FP-START-DATE.
038800     MOVE POL-END-DATE OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
038900         TO FP-END-DATE.
039000     MOVE POL-PREMIUM OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
039100         TO FP-PREMIUM.
039200     MOVE POL-SUM-INSURED OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
039300         TO FP-SUM-INSURED.
039400     MOVE FORMAT-POL-DETAIL TO LISTING-RPT-LINE.
039500     PERFORM 5000-WRITE-LISTING-LINE THRU 5000-EXIT.
039600     ADD 1 TO WS-HOLDER-POLICY-COUNT.
039700     IF POL-STATUS-ACTIVE OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
039800         ADD POL-PREMIUM OF POL-TABLE-ENTRY (POL-TABLE-INDEX)
039900             TO WS-HOLDER-ACTIVE-PREMIUM
040000     END-IF.
040100 4210-EXIT.
040200     EXIT.
040300*---------------------------------------------------------------*
040400* TICKET POL-0214 -- A HOLDER WITH NO POLICIES STILL GETS A     * POL-0214
040500* BREAK FOOTER, JUST WITH ZERO COUNTS.                           *POL-0214
040600*---------------------------------------------------------------* POL-0214
040700 4300-WRITE-BREAK-FOOTER.                                         POL-0214
040800*---------------------------------------------------------------* POL-0214
040900     MOVE SPACES TO LST-BREAK-FOOTER.                             POL-0214
041000     MOVE WS-HOLDER-POLICY-COUNT TO LF-POLICY-COUNT.              POL-0214
041100     MOVE WS-HOLDER-ACTIVE-PREMIUM TO LF-ACTIVE-PREMIUM.          POL-0214
041200     MOVE LST-BREAK-FOOTER TO LISTING-RPT-LINE.                   POL-0214
041300     PERFORM 5000-WRITE-LISTING-LINE THRU 5000-EXIT.              POL-0214
041400 4300-EXIT.                                                       POL-0214
041500     EXIT.                                                        POL-0214
041600*---------------------------------------------------------------*
041700* EVERY DETAIL LINE ROUTES THROUGH HERE SO THE PAGE-BREAK TEST   *
041800* IS MADE IN ONE PLACE.  A NEW PAGE'S HEADINGS COUNT AGAINST     *
041900* THE NEW PAGE, NOT THE ONE JUST ENDED.                          *
042000*---------------------------------------------------------------*
042100 5000-WRITE-LISTING-LINE.
042200*---------------------------------------------------------------*
042300     IF WS-LINE-COUNT >= WS-PAGE-SIZE
042400         PERFORM 3900-WRITE-LISTING-HEADINGS THRU 3900-EXIT
042500     END-IF.
042600     WRITE LISTING-RPT-LINE.
042700     ADD 1 TO WS-LINE-COUNT.
042800 5000-EXIT.
042900     EXIT.
043000*---------------------------------------------------------------*
043100* TICKET POL-0201 -- LAST-PAGE FLAG IS SET HERE, NOT JUST AT     *
043200* TOP OF RUN, SO A REPORT THAT OUTGROWS THE COUNTED TOTAL DUE    *
043300* TO AN OPERATOR RE-RUN WITH ADDED MASTER RECORDS STILL SHOWS    *
043400* A SENSIBLE FLAG ON EVERY PAGE IT ACTUALLY PRINTS.              *
043500*---------------------------------------------------------------*
043600 3900-WRITE-LISTING-HEADINGS.
043700*---------------------------------------------------------------*
043750*    TICKET POL-0244 -- WS-HEADING-PRINTED-SW, NOT WS-PAGE-      *POL-0244
043760*    NUMBER, IS WHAT SAYS WHETHER THIS IS THE FIRST HEADING.     *POL-0244
043800     IF WS-FIRST-HEADING-PRINTED                                 POL-0244
043900         ADD 1 TO WS-PAGE-NUMBER
044000     END-IF.
044100     PERFORM 3910-SET-LAST-PAGE-SWITCH THRU 3910-EXIT.
044200     MOVE WS-PROCESS-DATE TO LH1-RUN-DATE.
044300     COMPUTE WS-DISPLAY-PAGE-NUM = WS-PAGE-NUMBER + 1.
044400     MOVE WS-DISPLAY-PAGE-NUM TO LH1-PAGE-NUM.
044500     IF WS-FIRST-HEADING-PRINTED                                 POL-0244
044600         MOVE LST-HEADING-1 TO LISTING-RPT-LINE
044700         WRITE LISTING-RPT-LINE AFTER ADVANCING PAGE
044800     ELSE
044900         MOVE LST-HEADING-1 TO LISTING-RPT-LINE
045000         WRITE LISTING-RPT-LINE AFTER ADVANCING 1 LINE
045050         SET WS-FIRST-HEADING-PRINTED TO TRUE                    POL-0244
045100     END-IF.
045200     MOVE LST-HEADING-2 TO LISTING-RPT-LINE.
045300     WRITE LISTING-RPT-LINE AFTER ADVANCING 2 LINES.
045400     MOVE ZERO TO WS-LINE-COUNT.
045500 3900-EXIT.
045600     EXIT.
045700*---------------------------------------------------------------*
045800 3910-SET-LAST-PAGE-SWITCH.                                       POL-0201
045900*---------------------------------------------------------------* POL-0201
046000     IF WS-TOTAL-PAGES = ZERO                                     POL-0201
046100         SET WS-LAST-PAGE TO TRUE                                 POL-0201
046200     ELSE                                                         POL-0201
046300         IF WS-PAGE-NUMBER >= WS-TOTAL-PAGES - 1                  POL-0201
046400             SET WS-LAST-PAGE TO TRUE                             POL-0201
046500         ELSE                                                     POL-0201
046600             SET WS-NOT-LAST-PAGE TO TRUE                         POL-0201
046700         END-IF                                                   POL-0201
046800     END-IF.                                                      POL-0201
046900 3910-EXIT.                                                       POL-0201
047000     EXIT.                                                        POL-0201
047100*---------------------------------------------------------------*
047200 7000-WRITE-GRAND-TOTALS.
047300*---------------------------------------------------------------*
047400     MOVE SPACES TO LST-GRAND-TOTALS-1.
047500     MOVE WS-PH-ACTIVE-COUNT     TO LG-PH-ACTIVE.
047600     MOVE WS-PH-INACTIVE-COUNT   TO LG-PH-INACTIVE.
047700     MOVE WS-PH-SUSPENDED-COUNT  TO LG-PH-SUSPENDED.
047800     MOVE LST-GRAND-TOTALS-1 TO LISTING-RPT-LINE.
047900     WRITE LISTING-RPT-LINE AFTER ADVANCING 2 LINES.
048000     MOVE SPACES TO LST-GRAND-TOTALS-2.
048100     MOVE WS-GRAND-POLICY-COUNT  TO LG-POLICY-COUNT.
048200     MOVE WS-GRAND-TOTAL-PREMIUM TO LG-TOTAL-PREMIUM.
048300     MOVE LST-GRAND-TOTALS-2 TO LISTING-RPT-LINE.
048400     WRITE LISTING-RPT-LINE AFTER ADVANCING 1 LINE.
048500 7000-EXIT.
048600     EXIT.
048700*---------------------------------------------------------------*
048800 8000-CLOSE-FILES.
048900*---------------------------------------------------------------*
049000     CLOSE PHMAST-IN.
049100     CLOSE POLMAST-IN.
049200     CLOSE LISTING-RPT.
049300 8000-EXIT.
049400     EXIT.
