000100*------------------------------------------------------------*
000200* PH-TABLE / POL-TABLE                                        *
000300* In-memory working copy of the two masters, built by         *
000400* CBL-PHMAIN and CBL-PHLIST at the start of a run and passed  *
000500* by reference to CBL-PHLKUP for keyed search.  PH-TABLE-SIZE *
000600* and POL-TABLE-SIZE are maintained by the caller -- PHLKUP   *
000700* never changes them.                                         *
000800*------------------------------------------------------------*
000900 01  PH-TABLE-CONTROL.
001000     05  PH-TABLE-SIZE                   PIC S9(05) USAGE COMP.
001100     05  PH-TABLE-INDEX                  PIC S9(05) USAGE COMP.
001200 01  PH-TABLE.
001300     05  PH-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
001400             DEPENDING ON PH-TABLE-SIZE.
001500         10  PH-ID                       PIC X(12).
001600         10  PH-NATIONAL-ID              PIC X(10).
001700         10  PH-NAME                     PIC X(50).
001800         10  PH-GENDER                   PIC X(06).
001900             88  PH-GENDER-MALE               VALUE 'MALE'.
002000             88  PH-GENDER-FEMALE             VALUE 'FEMALE'.
002100         10  PH-BIRTH-DATE               PIC 9(08).
002200         10  PH-MOBILE                   PIC X(10).
002300         10  PH-EMAIL                    PIC X(50).
002400         10  PH-ZIP                      PIC X(05).
002500         10  PH-CITY                     PIC X(20).
002600         10  PH-DISTRICT                 PIC X(20).
002700         10  PH-STREET                   PIC X(40).
002800         10  PH-STATUS                   PIC X(10).
002900             88  PH-STATUS-ACTIVE             VALUE 'ACTIVE'.
003000             88  PH-STATUS-INACTIVE           VALUE 'INACTIVE'.
003100             88  PH-STATUS-SUSPENDED          VALUE 'SUSPENDED'.
003200         10  PH-VERSION                  PIC 9(09).
003210         10  FILLER                      PIC X(05).
003300*
003400 01  POL-TABLE-CONTROL.
003500     05  POL-TABLE-SIZE                  PIC S9(05) USAGE COMP.
003600     05  POL-TABLE-INDEX                 PIC S9(05) USAGE COMP.
003700 01  POL-TABLE.
003800     05  POL-TABLE-ENTRY OCCURS 1 TO 20000 TIMES
003900             DEPENDING ON POL-TABLE-SIZE.
004000         10  POL-ID                      PIC X(12).
004100         10  POL-PH-ID                   PIC X(12).
004200         10  POL-TYPE                    PIC X(10).
004300             88  POL-TYPE-LIFE                VALUE 'LIFE'.
004400             88  POL-TYPE-HEALTH              VALUE 'HEALTH'.
004500             88  POL-TYPE-ACCIDENT            VALUE 'ACCIDENT'.
004600             88  POL-TYPE-TRAVEL              VALUE 'TRAVEL'.
004700             88  POL-TYPE-PROPERTY            VALUE 'PROPERTY'.
004800             88  POL-TYPE-AUTO                VALUE 'AUTO'.
004900             88  POL-TYPE-SAFETY              VALUE 'SAFETY'.
005000         10  POL-PREMIUM                 PIC 9(11)V99.
005100         10  POL-SUM-INSURED             PIC 9(11)V99.
005200         10  POL-START-DATE              PIC 9(08).
005300         10  POL-END-DATE                PIC 9(08).
005400         10  POL-STATUS                  PIC X(10).
005500             88  POL-STATUS-ACTIVE            VALUE 'ACTIVE'.
005600             88  POL-STATUS-LAPSED            VALUE 'LAPSED'.
005700             88  POL-STATUS-TERMINATED        VALUE 'TERMINATED'.
005800         10  POL-VERSION                 PIC 9(09).
005810         10  FILLER                      PIC X(05).
005900*------------------------------------------------------------*
006000* Linkage fields shared with the CBL-PHLKUP search routine.  *
006100*------------------------------------------------------------*
006200 01  LK-LOOKUP-ACTION                    PIC X(03).
006300     88  LK-LOOKUP-BY-PH-ID                  VALUE 'ID '.
006400     88  LK-LOOKUP-BY-NATIONAL-ID            VALUE 'NID'.
006500 01  LK-LOOKUP-KEY                       PIC X(12).
006600 01  LK-FOUND-SWITCH                     PIC X(01).
006700     88  LK-FOUND                            VALUE 'Y'.
006800     88  LK-NOT-FOUND                        VALUE 'N'.
006900 01  LK-FOUND-INDEX                      PIC S9(05) USAGE COMP.
