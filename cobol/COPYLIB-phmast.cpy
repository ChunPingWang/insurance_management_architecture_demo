000100*------------------------------------------------------------*
000200* PH-MASTER-RECORD                                             *
000300* Policyholder master record -- one entry per policyholder.    *
000400* PH-STATUS drives whether the holder may be updated or may    *
000500* have policies added (ACTIVE only); DL transactions set       *
000600* PH-STATUS to INACTIVE but the record is never removed from   *
000700* the file (soft delete).                                      *
000800*------------------------------------------------------------*
000900 01  PH-MASTER-RECORD.
001000     05  PH-ID                           PIC X(12).
001100     05  PH-ID-R REDEFINES PH-ID.
001200         10  PH-ID-PREFIX                PIC X(02).
001300         10  PH-ID-SEQ-NO                PIC 9(10).
001400     05  PH-NATIONAL-ID                  PIC X(10).
001500     05  PH-NATIONAL-ID-R REDEFINES PH-NATIONAL-ID.
001600         10  PH-NID-LETTER               PIC X(01).
001700         10  PH-NID-CENTURY-DIGIT        PIC 9(01).
001800         10  PH-NID-BODY                 PIC 9(08).
001900     05  PH-NAME                         PIC X(50).
002000     05  PH-GENDER                       PIC X(06).
002100         88  PH-GENDER-MALE                  VALUE 'MALE'.
002200         88  PH-GENDER-FEMALE                VALUE 'FEMALE'.
002300     05  PH-BIRTH-DATE                   PIC 9(08).
002400     05  PH-BIRTH-DATE-R REDEFINES PH-BIRTH-DATE.
002500         10  PH-BIRTH-YYYY               PIC 9(04).
002600         10  PH-BIRTH-MM                 PIC 9(02).
002700         10  PH-BIRTH-DD                 PIC 9(02).
002800     05  PH-MOBILE                       PIC X(10).
002900     05  PH-EMAIL                        PIC X(50).
003000     05  PH-ZIP                          PIC X(05).
003100     05  PH-CITY                         PIC X(20).
003200     05  PH-DISTRICT                     PIC X(20).
003300     05  PH-STREET                       PIC X(40).
003400     05  PH-STATUS                       PIC X(10).
003500         88  PH-STATUS-ACTIVE                VALUE 'ACTIVE'.
003600         88  PH-STATUS-INACTIVE              VALUE 'INACTIVE'.
003700         88  PH-STATUS-SUSPENDED             VALUE 'SUSPENDED'.
003800     05  PH-VERSION                      PIC 9(09).
003900     05  FILLER                          PIC X(01).
