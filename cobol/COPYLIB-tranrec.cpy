000100*------------------------------------------------------------*
000200* TRANSACTION-RECORD                                          *
000300* One maintenance request per input record.  TR-CODE selects  *
000400* which of the fields below are populated by the sending      *
000500* system; unused fields on a given TR-CODE come in as spaces  *
000600* or zeroes and are ignored by the edits for that code.       *
000700*------------------------------------------------------------*
000800 01  TRANSACTION-RECORD.
000900     05  TR-CODE                         PIC X(02).
001000         88  TR-CREATE-POLICYHOLDER          VALUE 'CR'.
001100         88  TR-UPDATE-POLICYHOLDER          VALUE 'UP'.
001200         88  TR-ADD-POLICY                   VALUE 'AP'.
001300         88  TR-DEACTIVATE-POLICYHOLDER      VALUE 'DL'.
001400         88  TR-INQUIRY                      VALUE 'IQ'.
001500     05  TR-PH-ID                        PIC X(12).
001600     05  TR-NATIONAL-ID                  PIC X(10).
001700     05  TR-NAME                         PIC X(50).
001800     05  TR-GENDER                       PIC X(06).
001900     05  TR-BIRTH-DATE                   PIC 9(08).
002000     05  TR-BIRTH-DATE-R REDEFINES TR-BIRTH-DATE.
002100         10  TR-BIRTH-YYYY               PIC 9(04).
002200         10  TR-BIRTH-MM                 PIC 9(02).
002300         10  TR-BIRTH-DD                 PIC 9(02).
002400     05  TR-MOBILE                       PIC X(10).
002500     05  TR-EMAIL                        PIC X(50).
002600     05  TR-ZIP                          PIC X(05).
002700     05  TR-CITY                         PIC X(20).
002800     05  TR-DISTRICT                     PIC X(20).
002900     05  TR-STREET                       PIC X(40).
003000     05  TR-POL-TYPE                     PIC X(10).
003100     05  TR-PREMIUM                      PIC 9(11)V99.
003200     05  TR-SUM-INSURED                  PIC 9(11)V99.
003300     05  TR-START-DATE                   PIC 9(08).
003400     05  TR-END-DATE                     PIC 9(08).
