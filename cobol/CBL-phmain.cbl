000100*===============================================================*
000200* PROGRAM NAME:    PHMAIN
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/10/86 R. HALVORSEN    CREATED - POLICYHOLDER MASTER MAINT.
000900*                          BATCH, TICKET POL-0001.
001000* 03/24/86 R. HALVORSEN    ADDED ADD-POLICY (AP) TRANSACTION,
001100*                          TICKET POL-0006.
001200* 05/02/86 K. DELACRUZ     ADDED DEACTIVATE (DL) TRANSACTION AND
001300*                          SOFT-DELETE STATUS RULE, TICKET
001400*                          POL-0014.
001500* 09/19/87 K. DELACRUZ     NATIONAL ID CHECK-DIGIT ROUTINE WAS
001600*                          REJECTING VALID "I" AND "O" PREFIX
001700*                          IDS -- MAPPED VALUES CORRECTED PER
001800*                          UNDERWRITING MEMO 87-114, TICKET
001900*                          POL-0031.
002000* 02/11/88 M. TRAN         MINIMUM AGE EDIT ADDED (18 YRS) PER
002100*                          NEW BUSINESS RULE, TICKET POL-0044.
002200* 07/06/89 M. TRAN         E-MAIL FORMAT EDIT ADDED TO CONTACT
002300*                          INFO VALIDATION, TICKET POL-0059.
002400* 11/30/90 R. HALVORSEN    CONTROL TOTALS PAGE ADDED TO REGISTER
002500*                          REPORT, TICKET POL-0071.
002600* 04/18/91 J. WEATHERS     TRANSACTION REGISTER REASON TEXT NOW
002700*                          SHOWS SPECIFIC EDIT FAILED INSTEAD OF
002800*                          GENERIC "INVALID DATA", TICKET
002900*                          POL-0083.
003000* 08/09/92 J. WEATHERS     UPDATE (UP) TRANSACTION NOW REJECTED
003100*                          WHEN POLICYHOLDER IS NOT ACTIVE PER
003200*                          UNDERWRITING MEMO 92-018, TICKET
003300*                          POL-0097.
003400* 01/22/93 K. DELACRUZ     ADD-POLICY START DATE EDIT TIGHTENED --
003500*                          MUST NOT BE BEFORE RUN DATE, TICKET
003600*                          POL-0112.
003700* 06/14/94 R. HALVORSEN    EVENT LOG FILE ADDED FOR AUDIT DEPT,
003800*                          TICKET POL-0130.
003900* 10/03/95 M. TRAN         SEQUENCE NUMBER DERIVATION CHANGED TO
004000*                          SCAN LOADED MASTER INSTEAD OF A
004100*                          CONTROL RECORD, TICKET POL-0147.
004200* 03/01/96 J. WEATHERS     PREMIUM AND SUM INSURED WIDENED FROM
004300*                          9(09)V99 TO 9(11)V99 PER FINANCE
004400*                          REQUEST, TICKET POL-0163.
004500* 08/19/97 K. DELACRUZ     TRANSACTION READ LOOP RESTRUCTURED TO
004600*                          REMOVE A FALL-THROUGH GO TO, TICKET
004700*                          POL-0179.
004800* 11/12/98 M. TRAN         YEAR 2000 REMEDIATION -- RUN DATE IS
004900*                          NOW WINDOWED (00-49 = 20XX, 50-99 =
005000*                          19XX) INSTEAD OF HARD-CODED CENTURY
005100*                          19, TICKET Y2K-0212.
005200* 02/08/99 M. TRAN         Y2K UNIT TEST FOUND BIRTH-DATE AGE
005300*                          CALCULATION STILL ASSUMED CENTURY 19 --
005400*                          CORRECTED TO USE WINDOWED PROCESS
005500*                          DATE, TICKET Y2K-0219.
005600* 07/27/00 J. WEATHERS     DUPLICATE NATIONAL ID CHECK NOW
005700*                          SEARCHES THE FULL LOADED MASTER, NOT
005800*                          JUST THE FIRST 999 ENTRIES (OLD FIXED
005900*                          TABLE LIMIT REMOVED), TICKET POL-0201.
005910* 02/14/01 K. DELACRUZ     ADDED THE TM (TERMINATE POLICY)        POL-0225
005920*                          TRANSACTION -- LOCATES THE POLICY BY   POL-0225
005930*                          POL-ID AND SETS IT TERMINATED, ACTIVE  POL-0225
005940*                          POLICIES ONLY, TICKET POL-0225.        POL-0225
005950* 05/03/01 K. DELACRUZ     E-MAIL EDIT WAS ACCEPTING AN EMBEDDED  POL-0233
005960*                          SPACE INSIDE THE ADDRESS BECAUSE EVERY POL-0233
005970*                          BLANK BYTE IN THE 50-BYTE FIELD WAS    POL-0233
005980*                          TREATED AS TRAILING PAD.  SPACE IS NOW POL-0233
005990*                          ONLY ALLOWED PAST THE TRIMMED LENGTH,  POL-0233
005991*                          TICKET POL-0233.                       POL-0233
005992* 09/17/01 J. WEATHERS     AN AP TRANSACTION ALWAYS APPENDED THE  POL-0245
005993*                          NEW POLICY AT THE PHYSICAL END OF      POL-0245
005994*                          POL-TABLE REGARDLESS OF THE TARGET     POL-0245
005995*                          HOLDER'S POSITION, SO POLMAST-OUT      POL-0245
005996*                          COULD BE WRITTEN OUT OF PH-ID SEQUENCE POL-0245
005997*                          ON A RE-RUN AGAINST AN EARLIER HOLDER. POL-0245
005998*                          THE NEW ENTRY IS NOW INSERTED IN       POL-0245
005999*                          PH-ID ORDER, TICKET POL-0245.          POL-0245
006010* 10/01/01 R. HALVORSEN    BACKED OUT THE TM (TERMINATE POLICY)   POL-0250
006020*                          TRANSACTION ADDED UNDER POL-0225 --    POL-0250
006030*                          NEVER PART OF THE APPROVED BATCH       POL-0250
006040*                          MAINTENANCE SET.  TR-CODE, EVENT LOG   POL-0250
006050*                          AND REGISTER TOTALS REVERT TO THE      POL-0250
006060*                          FIVE-CODE, FOUR-EVENT DESIGN, TICKET   POL-0250
006070*                          POL-0250.                              POL-0250
006080*
006100*===============================================================*
006200 IDENTIFICATION DIVISION.
006300 PROGRAM-ID.       PHMAIN.
006400 AUTHOR.           R. HALVORSEN.
006500 INSTALLATION.     COBOL DEVELOPMENT CENTER.
006600 DATE-WRITTEN.     03/10/86.
006700 DATE-COMPILED.
006800 SECURITY.         COMPANY CONFIDENTIAL.
006900*===============================================================*
007000* PHMAIN applies a run of policyholder maintenance transactions
007100* (CR/UP/AP/DL) against the policyholder and policy masters,
007200* writes the updated masters, an audit event log, and the
007300* transaction register report with control totals.  Point
007400* lookups by PH-ID and by national ID are delegated to PHLKUP.
007500*===============================================================*
007600 ENVIRONMENT DIVISION.
007700*---------------------------------------------------------------*
007800 CONFIGURATION SECTION.
007900*---------------------------------------------------------------*
008000 SOURCE-COMPUTER. IBM-3081.
008100 OBJECT-COMPUTER. IBM-3081.
008200 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
008300*---------------------------------------------------------------*
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT PHMAST-IN  ASSIGN TO PHMSTI
008700       ORGANIZATION IS SEQUENTIAL
008800       FILE STATUS  IS PHMAST-IN-STATUS.
008900*
009000     SELECT POLMAST-IN ASSIGN TO POLMSTI
009100       ORGANIZATION IS SEQUENTIAL
009200       FILE STATUS  IS POLMAST-IN-STATUS.
009300*
009400     SELECT TRANFILE-IN ASSIGN TO TRANIN
009500       ORGANIZATION IS SEQUENTIAL
009600       FILE STATUS  IS TRANFILE-IN-STATUS.
009700*
009800     SELECT PHMAST-OUT ASSIGN TO PHMSTO
009900       ORGANIZATION IS SEQUENTIAL
010000       FILE STATUS  IS PHMAST-OUT-STATUS.
010100*
010200     SELECT POLMAST-OUT ASSIGN TO POLMSTO
010300       ORGANIZATION IS SEQUENTIAL
010400       FILE STATUS  IS POLMAST-OUT-STATUS.
010500*
010600     SELECT EVENT-LOG   ASSIGN TO EVNTLOG
010700       ORGANIZATION IS SEQUENTIAL
010800       FILE STATUS  IS EVENT-LOG-STATUS.
010900*
011000     SELECT REGISTER-RPT ASSIGN TO REGRPT
011100       ORGANIZATION IS LINE SEQUENTIAL
011200       FILE STATUS  IS REGISTER-RPT-STATUS.
011300*===============================================================*
011400 DATA DIVISION.
011500*---------------------------------------------------------------*
011600 FILE SECTION.
011700*---------------------------------------------------------------*
011800 FD  PHMAST-IN
011900     LABEL RECORD IS STANDARD.
012000 COPY PHMAST.
012100*---------------------------------------------------------------*
012200 FD  POLMAST-IN
012300     LABEL RECORD IS STANDARD.
012400 COPY POLMAST.
012500*---------------------------------------------------------------*
012600 FD  TRANFILE-IN
012700     LABEL RECORD IS STANDARD.
012800 COPY TRANREC.
012900*---------------------------------------------------------------*
013000 FD  PHMAST-OUT
013100     LABEL RECORD IS STANDARD.
013200 COPY PHMAST
013300     REPLACING ==PH-MASTER-RECORD== BY ==PHMAST-OUT-RECORD==.
013400*---------------------------------------------------------------*
013500 FD  POLMAST-OUT
013600     LABEL RECORD IS STANDARD.
013700 COPY POLMAST
013800     REPLACING ==POLICY-MASTER-RECORD== BY ==POLMAST-OUT-RECORD==.
013900*---------------------------------------------------------------*
014000 FD  EVENT-LOG
014100     LABEL RECORD IS STANDARD.
014200 COPY EVLOG.
014300*---------------------------------------------------------------*
014400 FD  REGISTER-RPT
014500     LABEL RECORD IS OMITTED.
014600 01  REGISTER-RPT-LINE          PIC X(132).
014700*===============================================================*
014800 WORKING-STORAGE SECTION.
014900*---------------------------------------------------------------*
015000 01  WS-FILE-STATUS-FIELDS.
015100     05  PHMAST-IN-STATUS        PIC X(02).
015200         88  PHMAST-IN-OK               VALUE '00'.
015300         88  PHMAST-IN-EOF              VALUE '10'.
015400     05  POLMAST-IN-STATUS       PIC X(02).
015500         88  POLMAST-IN-OK              VALUE '00'.
015600         88  POLMAST-IN-EOF             VALUE '10'.
015700     05  TRANFILE-IN-STATUS      PIC X(02).
015800         88  TRANFILE-IN-OK             VALUE '00'.
015900         88  TRANFILE-IN-EOF            VALUE '10'.
016000     05  PHMAST-OUT-STATUS       PIC X(02).
016100         88  PHMAST-OUT-OK              VALUE '00'.
016200     05  POLMAST-OUT-STATUS      PIC X(02).
016300         88  POLMAST-OUT-OK             VALUE '00'.
016400     05  EVENT-LOG-STATUS        PIC X(02).
016500         88  EVENT-LOG-OK               VALUE '00'.
016600     05  REGISTER-RPT-STATUS     PIC X(02).
016700         88  REGISTER-RPT-OK            VALUE '00'.
016750     05  FILLER                  PIC X(02).
016800*---------------------------------------------------------------*
016900 COPY PHTAB.
017000*---------------------------------------------------------------*
017100 01  WS-RUN-DATE-FIELDS.
017200     05  WS-RUN-DATE-YYMMDD.
017300         10  WS-RUN-YY           PIC 9(02).
017400         10  WS-RUN-MM           PIC 9(02).
017500         10  WS-RUN-DD           PIC 9(02).
017600     05  WS-RUN-CENTURY          PIC 9(02).
017650     05  FILLER                  PIC X(01).
017700 01  WS-PROCESS-DATE             PIC 9(08).
017800 01  WS-PROCESS-DATE-R REDEFINES WS-PROCESS-DATE.
017900     05  WS-PROCESS-YYYY         PIC 9(04).
018000     05  WS-PROCESS-MM           PIC 9(02).
018100     05  WS-PROCESS-DD           PIC 9(02).
018200*---------------------------------------------------------------*
018300 01  WS-SEQUENCE-CONTROL.
018400     05  WS-NEXT-PH-SEQ-X        PIC X(10).
018500     05  WS-NEXT-PH-SEQ REDEFINES WS-NEXT-PH-SEQ-X PIC 9(10).
018600     05  WS-NEXT-POL-SEQ-X       PIC X(10).
018700     05  WS-NEXT-POL-SEQ REDEFINES WS-NEXT-POL-SEQ-X PIC 9(10).
018800     05  WS-SEQ-DIGITS-X         PIC X(10).
018900     05  WS-SEQ-DIGITS REDEFINES WS-SEQ-DIGITS-X PIC 9(10).
018950     05  FILLER                  PIC X(02).
019000*---------------------------------------------------------------*
019100 01  WS-EDIT-SWITCHES.
019200     05  WS-EDIT-OK-SW           PIC X(01).
019300         88  WS-EDIT-IS-OK           VALUE 'Y'.
019400         88  WS-EDIT-NOT-OK          VALUE 'N'.
019500     05  WS-RESULT               PIC X(08).
019600     05  WS-REJECT-REASON        PIC X(40).
019660*    TICKET POL-0245 -- WHERE A NEW AP POLICY GETS INSERTED SO   POL-0245
019670*    POL-TABLE STAYS IN PH-ID ORDER.                             POL-0245
019680     05  WS-POL-INSERT-INDEX     PIC S9(05) USAGE COMP.          POL-0245
019690     05  WS-INSERT-SET-SW        PIC X(01).                      POL-0245
019700         88  WS-INSERT-IS-SET        VALUE 'Y'.                  POL-0245
019710         88  WS-INSERT-NOT-SET       VALUE 'N'.                  POL-0245
019720     05  FILLER                  PIC X(01).                      POL-0245
019730*---------------------------------------------------------------*
019800* Candidate-value work area -- holds the fields of the          *
019900* transaction currently being edited, independent of whether    *
020000* they end up on a new or an existing master entry.             *
020100*---------------------------------------------------------------*
020200 01  WS-EDIT-WORK-FIELDS.
020300     05  WS-MASKED-NID           PIC X(10).
020400     05  WS-EDIT-NAME            PIC X(50).
020500     05  WS-EDIT-GENDER          PIC X(06).
020600     05  WS-EDIT-BIRTH-DATE      PIC 9(08).
020700     05  WS-EDIT-BIRTH-DATE-R REDEFINES WS-EDIT-BIRTH-DATE.
020800         10  WS-EDIT-BIRTH-YYYY  PIC 9(04).
020900         10  WS-EDIT-BIRTH-MM    PIC 9(02).
021000         10  WS-EDIT-BIRTH-DD    PIC 9(02).
021100     05  WS-EDIT-MOBILE          PIC X(10).
021200     05  WS-EDIT-EMAIL           PIC X(50).
021300     05  WS-EDIT-ZIP             PIC X(05).
021400     05  WS-EDIT-CITY            PIC X(20).
021500     05  WS-EDIT-DISTRICT        PIC X(20).
021600     05  WS-EDIT-STREET          PIC X(40).
021650     05  FILLER                  PIC X(02).
021700*---------------------------------------------------------------*
021800 01  WS-CONTROL-TOTALS               USAGE COMP.
021900     05  WS-SEQUENCE-NO          PIC S9(05).
022000     05  WS-TRAN-READ-COUNT      PIC S9(05).
022100     05  WS-ACCEPTED-COUNT       PIC S9(05).
022200     05  WS-REJECTED-COUNT       PIC S9(05).
022300     05  WS-CREATE-COUNT         PIC S9(05).
022400     05  WS-UPDATE-COUNT         PIC S9(05).
022500     05  WS-ADD-POLICY-COUNT     PIC S9(05).
022600     05  WS-DEACTIVATE-COUNT     PIC S9(05).
022700 01  WS-PREMIUM-ADDED-TOTAL      PIC 9(12)V99 VALUE ZERO.
022800 01  WS-PAGE-COUNT                PIC S9(05) USAGE COMP VALUE 1.
022900*---------------------------------------------------------------*
023000* National ID edit work areas.                                  *
023100*---------------------------------------------------------------*
023200 01  WS-NID-WORK                 PIC X(10).
023300 01  WS-NID-LETTER-VALUE-X       PIC X(02) VALUE '00'.
023400 01  WS-NID-LETTER-VALUE REDEFINES WS-NID-LETTER-VALUE-X
023500                                 PIC 9(02).
023600 01  WS-NID-N1                   PIC 9(01).
023700 01  WS-NID-N2                   PIC 9(01).
023800 01  WS-NID-SUM                  PIC 9(04).
023900 01  WS-NID-QUOTIENT             PIC 9(04).
024000 01  WS-NID-REMAINDER            PIC 9(02).
024100 01  WS-NID-SUB                  PIC S9(02) USAGE COMP.
024200 01  WS-ALPHABET-LITERAL         PIC X(26)
024300              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024400 01  WS-ALPHABET-TABLE REDEFINES WS-ALPHABET-LITERAL.
024500     05  WS-ALPHABET-ENTRY       PIC X(01) OCCURS 26 TIMES.
024600 01  WS-NID-VALUE-LITERAL        PIC 9(52) VALUE
024700         1011121314151617341819202122352324252627282932303133.
024800 01  WS-NID-VALUE-TABLE REDEFINES WS-NID-VALUE-LITERAL.
024900     05  WS-NID-VALUE            PIC 9(02) OCCURS 26 TIMES.
025000 01  WS-NID-WEIGHT-LITERAL       PIC 9(11) VALUE 19876543211.
025100 01  WS-NID-WEIGHT-TABLE REDEFINES WS-NID-WEIGHT-LITERAL.
025200     05  WS-NID-WEIGHT           PIC 9(01) OCCURS 11 TIMES.
025300 01  WS-NID-DIGITS-X             PIC X(09).
025400 01  WS-NID-DIGITS-TAB REDEFINES WS-NID-DIGITS-X.
025500     05  WS-NID-DIGIT            PIC 9(01) OCCURS 9 TIMES.
025600 01  WS-ALPHA-SUB                PIC S9(02) USAGE COMP.
025700 01  WS-LETTER-FOUND-SW          PIC X(01).
025800     88  WS-LETTER-FOUND             VALUE 'Y'.
025900     88  WS-LETTER-NOT-FOUND         VALUE 'N'.
026000*---------------------------------------------------------------*
026100* Personal info / contact info / address edit work areas.       *
026200*---------------------------------------------------------------*
026300 01  WS-AGE                      PIC S9(03) USAGE COMP.
026400 01  WS-EMAIL-WORK                PIC X(50).
026500 01  WS-EMAIL-LENGTH              PIC S9(03) USAGE COMP.
026600 01  WS-AT-SIGN-POSITION          PIC S9(03) USAGE COMP.
026700 01  WS-EMAIL-SUB                 PIC S9(03) USAGE COMP.
026800 01  WS-EMAIL-CHAR                PIC X(01).
026900 01  WS-EMAIL-OK-SW                PIC X(01).
027000     88  WS-EMAIL-CHARS-OK             VALUE 'Y'.
027100     88  WS-EMAIL-CHARS-BAD             VALUE 'N'.
027110 01  WS-AT-SIGN-SEEN-SW            PIC X(01).                POL-0251
027120     88  WS-AT-SIGN-ALREADY-SEEN       VALUE 'Y'.            POL-0251
027130     88  WS-AT-SIGN-NOT-SEEN-YET       VALUE 'N'.            POL-0251
027200*---------------------------------------------------------------*
027300 COPY PHRPT.
027400*===============================================================*
027500 PROCEDURE DIVISION.
027600*---------------------------------------------------------------*
027700 0000-MAIN-PARAGRAPH.
027800*---------------------------------------------------------------*
027900     PERFORM 1000-INITIALIZE-RUN THRU 1000-EXIT.
028000     PERFORM 2000-PROCESS-ONE-TRANSACTION THRU 2000-EXIT
028100         UNTIL TRANFILE-IN-EOF.
028200     PERFORM 6000-WRITE-MASTERS THRU 6000-EXIT.
028300     PERFORM 7000-WRITE-CONTROL-TOTALS THRU 7000-EXIT.
028400     PERFORM 8000-CLOSE-FILES THRU 8000-EXIT.
028500     GOBACK.
028600*---------------------------------------------------------------*
028700 1000-INITIALIZE-RUN.
028800*---------------------------------------------------------------*
028900     PERFORM 1010-OPEN-FILES THRU 1010-EXIT.
029000     PERFORM 1020-DETERMINE-PROCESS-DATE THRU 1020-EXIT.
029100     PERFORM 1100-LOAD-PH-MASTER THRU 1100-EXIT.
029200     PERFORM 1200-LOAD-POL-MASTER THRU 1200-EXIT.
029300     PERFORM 1300-DETERMINE-NEXT-SEQUENCES THRU 1300-EXIT.
029400     PERFORM 1900-WRITE-REGISTER-HEADINGS THRU 1900-EXIT.
029500     PERFORM 1950-READ-TRANSACTION THRU 1950-EXIT.
029600 1000-EXIT.
029700     EXIT.
029800*---------------------------------------------------------------*
029900 1010-OPEN-FILES.
030000*---------------------------------------------------------------*
030100     OPEN INPUT  PHMAST-IN
030200                 POLMAST-IN
030300                 TRANFILE-IN.
030400     OPEN OUTPUT PHMAST-OUT
030500                 POLMAST-OUT
030600                 EVENT-LOG
030700                 REGISTER-RPT.
030800     IF NOT PHMAST-IN-OK OR NOT POLMAST-IN-OK
030900            OR NOT TRANFILE-IN-OK OR NOT PHMAST-OUT-OK
031000            OR NOT POLMAST-OUT-OK OR NOT EVENT-LOG-OK
031100            OR NOT REGISTER-RPT-OK
031200         DISPLAY 'PHMAIN - FILE OPEN ERROR - RUN ABORTED'
031300         DISPLAY 'PHMAST-IN  STATUS: ' PHMAST-IN-STATUS
031400         DISPLAY 'POLMAST-IN STATUS: ' POLMAST-IN-STATUS
031500         DISPLAY 'TRANFILE-IN STATUS: ' TRANFILE-IN-STATUS
031600         DISPLAY 'PHMAST-OUT STATUS: ' PHMAST-OUT-STATUS
031700         DISPLAY 'POLMAST-OUT STATUS: ' POLMAST-OUT-STATUS
031800         DISPLAY 'EVENT-LOG  STATUS: ' EVENT-LOG-STATUS
031900         DISPLAY 'REGISTER-RPT STATUS: ' REGISTER-RPT-STATUS
032000         STOP RUN.
032100 1010-EXIT.
032200     EXIT.
032300*---------------------------------------------------------------*
032400 1020-DETERMINE-PROCESS-DATE.
032500*---------------------------------------------------------------*
032600     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
032700     PERFORM 1025-WINDOW-CENTURY THRU 1025-EXIT.
032800     MOVE WS-RUN-CENTURY TO WS-PROCESS-YYYY (1:2).
032900     MOVE WS-RUN-YY      TO WS-PROCESS-YYYY (3:2).
033000     MOVE WS-RUN-MM      TO WS-PROCESS-MM.
033100     MOVE WS-RUN-DD      TO WS-PROCESS-DD.
033200 1020-EXIT.
033300     EXIT.
033400*---------------------------------------------------------------*
033500* TICKET Y2K-0212 -- WINDOW THE TWO-DIGIT SYSTEM YEAR SO DATES  *
033600* IN THE 2000'S ARE NOT MISTAKEN FOR THE 1900'S.                *
033700*---------------------------------------------------------------*
033800 1025-WINDOW-CENTURY.                                             Y2K-0212
033900*---------------------------------------------------------------* Y2K-0212
034000     IF WS-RUN-YY < 50                                            Y2K-0212
034100         MOVE 20 TO WS-RUN-CENTURY                                Y2K-0212
034200     ELSE                                                         Y2K-0212
034300         MOVE 19 TO WS-RUN-CENTURY                                Y2K-0212
034400     END-IF.                                                      Y2K-0212
034500 1025-EXIT.                                                       Y2K-0212
034600     EXIT.                                                        Y2K-0212
034700*---------------------------------------------------------------*
034800 1100-LOAD-PH-MASTER.
034900*---------------------------------------------------------------*
035000     MOVE ZERO TO PH-TABLE-SIZE.
035100     PERFORM 1110-READ-PH-MASTER-IN THRU 1110-EXIT.
035200     PERFORM 1120-BUILD-PH-TABLE-ENTRY THRU 1120-EXIT
035300         UNTIL PHMAST-IN-EOF.
035400 1100-EXIT.
035500     EXIT.
035600*---------------------------------------------------------------*
035700 1110-READ-PH-MASTER-IN.
035800*---------------------------------------------------------------*
035900     READ PHMAST-IN
036000         AT END
036100             SET PHMAST-IN-EOF TO TRUE.
036200 1110-EXIT.
036300     EXIT.
036400*---------------------------------------------------------------*
036500 1120-BUILD-PH-TABLE-ENTRY.
036600*---------------------------------------------------------------*
036700     ADD 1 TO PH-TABLE-SIZE.
036800     MOVE CORRESPONDING PH-MASTER-RECORD
036900         TO PH-TABLE-ENTRY (PH-TABLE-SIZE).
037000     PERFORM 1110-READ-PH-MASTER-IN THRU 1110-EXIT.
037100 1120-EXIT.
037200     EXIT.
037300*---------------------------------------------------------------*
037400 1200-LOAD-POL-MASTER.
037500*---------------------------------------------------------------*
037600     MOVE ZERO TO POL-TABLE-SIZE.
037700     PERFORM 1210-READ-POL-MASTER-IN THRU 1210-EXIT.
037800     PERFORM 1220-BUILD-POL-TABLE-ENTRY THRU 1220-EXIT
037900         UNTIL POLMAST-IN-EOF.
038000 1200-EXIT.
038100     EXIT.
038200*---------------------------------------------------------------*
038300 1210-READ-POL-MASTER-IN.
038400*---------------------------------------------------------------*
038500     READ POLMAST-IN
038600         AT END
038700             SET POLMAST-IN-EOF TO TRUE.
038800 1210-EXIT.
038900     EXIT.
039000*---------------------------------------------------------------*
039100 1220-BUILD-POL-TABLE-ENTRY.
039200*---------------------------------------------------------------*
039300     ADD 1 TO POL-TABLE-SIZE.
039400     MOVE CORRESPONDING POLICY-MASTER-RECORD
039500         TO POL-TABLE-ENTRY (POL-TABLE-SIZE).
039600     PERFORM 1210-READ-POL-MASTER-IN THRU 1210-EXIT.
039700 1220-EXIT.
039800     EXIT.
039900*---------------------------------------------------------------*
040000 1300-DETERMINE-NEXT-SEQUENCES.
040100*---------------------------------------------------------------*
040200     MOVE ZERO TO WS-NEXT-PH-SEQ  WS-NEXT-POL-SEQ.
040300     PERFORM 1310-SCAN-PH-SEQUENCE THRU 1310-EXIT
040400         VARYING PH-TABLE-INDEX FROM 1 BY 1
040500         UNTIL PH-TABLE-INDEX > PH-TABLE-SIZE.
040600     PERFORM 1320-SCAN-POL-SEQUENCE THRU 1320-EXIT
040700         VARYING POL-TABLE-INDEX FROM 1 BY 1
040800         UNTIL POL-TABLE-INDEX > POL-TABLE-SIZE.
040900     ADD 1 TO WS-NEXT-PH-SEQ.
041000     ADD 1 TO WS-NEXT-POL-SEQ.
041100 1300-EXIT.
041200     EXIT.
041300*---------------------------------------------------------------*
041400 1310-SCAN-PH-SEQUENCE.
041500*---------------------------------------------------------------*
041600     MOVE PH-ID OF PH-TABLE-ENTRY (PH-TABLE-INDEX) (3:10)
041700         TO WS-SEQ-DIGITS-X.
041800     IF WS-SEQ-DIGITS > WS-NEXT-PH-SEQ
041900         MOVE WS-SEQ-DIGITS TO WS-NEXT-PH-SEQ.
042000 1310-EXIT.
042100     EXIT.
042200*---------------------------------------------------------------*
042300 1320-SCAN-POL-SEQUENCE.
042400*---------------------------------------------------------------*
042500     MOVE POL-ID OF POL-TABLE-ENTRY (POL-TABLE-INDEX) (3:10)
042600         TO WS-SEQ-DIGITS-X.
042700     IF WS-SEQ-DIGITS > WS-NEXT-POL-SEQ
042800         MOVE WS-SEQ-DIGITS TO WS-NEXT-POL-SEQ.
042900 1320-EXIT.
043000     EXIT.
043100*---------------------------------------------------------------*
043200 1900-WRITE-REGISTER-HEADINGS.
043300*---------------------------------------------------------------*
043400     MOVE WS-PROCESS-DATE TO RH1-RUN-DATE.
043500     MOVE WS-PAGE-COUNT   TO RH1-PAGE-NUM.
043600     WRITE REGISTER-RPT-LINE FROM REG-HEADING-1
043700         AFTER ADVANCING TOP-OF-FORM.
043800     MOVE SPACES TO REGISTER-RPT-LINE.
043900     WRITE REGISTER-RPT-LINE AFTER ADVANCING 1 LINE.
044000     WRITE REGISTER-RPT-LINE FROM REG-HEADING-2
044100         AFTER ADVANCING 1 LINE.
044200 1900-EXIT.
044300     EXIT.
044400*---------------------------------------------------------------*
044500 1950-READ-TRANSACTION.
044600*---------------------------------------------------------------*
044700     READ TRANFILE-IN
044800         AT END
044900             SET TRANFILE-IN-EOF TO TRUE.
045000 1950-EXIT.
045100     EXIT.
045200*---------------------------------------------------------------*
045300 2000-PROCESS-ONE-TRANSACTION.
045400*---------------------------------------------------------------*
045500     ADD 1 TO WS-SEQUENCE-NO.
045600     ADD 1 TO WS-TRAN-READ-COUNT.
045700     MOVE 'REJECTED' TO WS-RESULT.
045800     MOVE SPACES     TO WS-REJECT-REASON.
045900     EVALUATE TRUE
046000         WHEN TR-CREATE-POLICYHOLDER
046100             PERFORM 2100-CREATE-POLICYHOLDER THRU 2100-EXIT
046200         WHEN TR-UPDATE-POLICYHOLDER
046300             PERFORM 2200-UPDATE-POLICYHOLDER THRU 2200-EXIT
046400         WHEN TR-ADD-POLICY
046500             PERFORM 2300-ADD-POLICY THRU 2300-EXIT
046600         WHEN TR-DEACTIVATE-POLICYHOLDER
046700             PERFORM 2400-DEACTIVATE-POLICYHOLDER THRU
046800                 2400-EXIT
046900         WHEN OTHER
047000             MOVE 'INVALID TRANSACTION CODE' TO
047100                 WS-REJECT-REASON
047200     END-EVALUATE.
047300     IF WS-RESULT = 'ACCEPTED'
047400         ADD 1 TO WS-ACCEPTED-COUNT
047500     ELSE
047600         ADD 1 TO WS-REJECTED-COUNT
047700     END-IF.
047800     PERFORM 4000-WRITE-REGISTER-LINE THRU 4000-EXIT.
047900     PERFORM 1950-READ-TRANSACTION THRU 1950-EXIT.
048000 2000-EXIT.
048100     EXIT.
048200*---------------------------------------------------------------*
048300 2100-CREATE-POLICYHOLDER.
048400*---------------------------------------------------------------*
048500     MOVE SPACES TO LK-LOOKUP-KEY.
048600     MOVE TR-NATIONAL-ID TO WS-NID-WORK.
048700     INSPECT WS-NID-WORK
048800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
048900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
049000     PERFORM 3100-VALIDATE-NATIONAL-ID THRU 3100-EXIT.
049100     IF WS-EDIT-IS-OK
049200         PERFORM 3150-CHECK-DUPLICATE-NID THRU 3150-EXIT
049300     END-IF.
049400     IF WS-EDIT-IS-OK
049500         MOVE TR-NAME TO WS-EDIT-NAME
049600         MOVE TR-GENDER TO WS-EDIT-GENDER
049700         MOVE TR-BIRTH-DATE TO WS-EDIT-BIRTH-DATE
049800         PERFORM 3200-VALIDATE-PERSONAL-INFO THRU 3200-EXIT
049900     END-IF.
050000     IF WS-EDIT-IS-OK
050100         MOVE TR-MOBILE TO WS-EDIT-MOBILE
050200         MOVE TR-EMAIL  TO WS-EDIT-EMAIL
050300         PERFORM 3300-VALIDATE-CONTACT-INFO THRU 3300-EXIT
050400     END-IF.
050500     IF WS-EDIT-IS-OK
050600         MOVE TR-ZIP TO WS-EDIT-ZIP
050700         MOVE TR-CITY TO WS-EDIT-CITY
050800         MOVE TR-DISTRICT TO WS-EDIT-DISTRICT
050900         MOVE TR-STREET TO WS-EDIT-STREET
051000         PERFORM 3400-VALIDATE-ADDRESS THRU 3400-EXIT
051100     END-IF.
051200     IF WS-EDIT-IS-OK
051300         PERFORM 2110-BUILD-NEW-POLICYHOLDER THRU 2110-EXIT
051400         MOVE 'ACCEPTED' TO WS-RESULT
051500         ADD 1 TO WS-CREATE-COUNT
051600         MOVE 'PolicyHolderCreated' TO EV-TYPE
051700         MOVE PH-ID OF PH-TABLE-ENTRY (PH-TABLE-SIZE) TO EV-PH-ID
051800         MOVE SPACES TO EV-POL-ID
051900         PERFORM 3120-MASK-NATIONAL-ID THRU 3120-EXIT
052000         MOVE WS-MASKED-NID TO EV-DETAIL
052100         PERFORM 5000-WRITE-EVENT THRU 5000-EXIT
052200     END-IF.
052300 2100-EXIT.
052400     EXIT.
052500*---------------------------------------------------------------*
052600 2110-BUILD-NEW-POLICYHOLDER.
052700*---------------------------------------------------------------*
052800     ADD 1 TO PH-TABLE-SIZE.
052900     MOVE 'PH'            TO PH-ID
053000             OF PH-TABLE-ENTRY (PH-TABLE-SIZE) (1:2).
053100     MOVE WS-NEXT-PH-SEQ  TO PH-ID
053200             OF PH-TABLE-ENTRY (PH-TABLE-SIZE) (3:10).
053300     MOVE WS-NID-WORK     TO PH-NATIONAL-ID
053400             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
053500     MOVE TR-NAME         TO PH-NAME
053600             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
053700     MOVE TR-GENDER       TO PH-GENDER
053800             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
053900     MOVE TR-BIRTH-DATE   TO PH-BIRTH-DATE
054000             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
054100     MOVE TR-MOBILE       TO PH-MOBILE
054200             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
054300     MOVE TR-EMAIL        TO PH-EMAIL
054400             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
054500     MOVE TR-ZIP          TO PH-ZIP
054600             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
054700     MOVE TR-CITY         TO PH-CITY
054800             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
054900     MOVE TR-DISTRICT     TO PH-DISTRICT
055000             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
055100     MOVE TR-STREET       TO PH-STREET
055200             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
055300     MOVE 'ACTIVE'        TO PH-STATUS
055400             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
055500     MOVE ZERO            TO PH-VERSION
055600             OF PH-TABLE-ENTRY (PH-TABLE-SIZE).
055700     ADD 1 TO WS-NEXT-PH-SEQ.
055800 2110-EXIT.
055900     EXIT.
056000*---------------------------------------------------------------*
056100 2200-UPDATE-POLICYHOLDER.
056200*---------------------------------------------------------------*
056300     MOVE 'ID '        TO LK-LOOKUP-ACTION.
056400     MOVE TR-PH-ID      TO LK-LOOKUP-KEY.
056500     CALL 'PHLKUP' USING LK-LOOKUP-ACTION, LK-LOOKUP-KEY,
056600             PH-TABLE-SIZE, PH-TABLE,
056700             LK-FOUND-SWITCH, LK-FOUND-INDEX.
056800     IF LK-NOT-FOUND
056900         MOVE 'POLICYHOLDER NOT FOUND' TO WS-REJECT-REASON
057000     ELSE
057100         IF NOT PH-STATUS-ACTIVE
057200             OF PH-TABLE-ENTRY (LK-FOUND-INDEX)
057300             MOVE 'POLICYHOLDER NOT ACTIVE' TO WS-REJECT-REASON
057400         ELSE
057500             MOVE TR-MOBILE TO WS-EDIT-MOBILE
057600             MOVE TR-EMAIL  TO WS-EDIT-EMAIL
057700             PERFORM 3300-VALIDATE-CONTACT-INFO THRU 3300-EXIT
057800             IF WS-EDIT-IS-OK
057900                 MOVE TR-ZIP TO WS-EDIT-ZIP
058000                 MOVE TR-CITY TO WS-EDIT-CITY
058100                 MOVE TR-DISTRICT TO WS-EDIT-DISTRICT
058200                 MOVE TR-STREET TO WS-EDIT-STREET
058300                 PERFORM 3400-VALIDATE-ADDRESS THRU 3400-EXIT
058400             END-IF
058500             IF WS-EDIT-IS-OK
058600                 PERFORM 2210-APPLY-CONTACT-ADDRESS-CHANGE
058700                     THRU 2210-EXIT
058800                 MOVE 'ACCEPTED' TO WS-RESULT
058900                 ADD 1 TO WS-UPDATE-COUNT
059000                 MOVE 'PolicyHolderUpdated' TO EV-TYPE
059100                 MOVE TR-PH-ID TO EV-PH-ID
059200                 MOVE SPACES TO EV-POL-ID, EV-DETAIL
059300                 PERFORM 5000-WRITE-EVENT THRU 5000-EXIT
059400             END-IF
059500         END-IF
059600     END-IF.
059700 2200-EXIT.
059800     EXIT.
059900*---------------------------------------------------------------*
060000 2210-APPLY-CONTACT-ADDRESS-CHANGE.
060100*---------------------------------------------------------------*
060200     MOVE TR-MOBILE   TO PH-MOBILE
060300             OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
060400     MOVE TR-EMAIL    TO PH-EMAIL
060500             OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
060600     MOVE TR-ZIP      TO PH-ZIP
060700             OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
060800     MOVE TR-CITY     TO PH-CITY
060900             OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
061000     MOVE TR-DISTRICT TO PH-DISTRICT
061100             OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
061200     MOVE TR-STREET   TO PH-STREET
061300             OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
061400     ADD 1 TO PH-VERSION OF PH-TABLE-ENTRY (LK-FOUND-INDEX).
061500 2210-EXIT.
061600     EXIT.
061700*---------------------------------------------------------------*
061800 2300-ADD-POLICY.
061900*---------------------------------------------------------------*
062000     MOVE 'ID '        TO LK-LOOKUP-ACTION.
062100     MOVE TR-PH-ID      TO LK-LOOKUP-KEY.
062200     CALL 'PHLKUP' USING LK-LOOKUP-ACTION, LK-LOOKUP-KEY,
062300             PH-TABLE-SIZE, PH-TABLE,
062400             LK-FOUND-SWITCH, LK-FOUND-INDEX.
062500     IF LK-NOT-FOUND
062600         MOVE 'POLICYHOLDER NOT FOUND' TO WS-REJECT-REASON
062700     ELSE
062800         IF NOT PH-STATUS-ACTIVE
062900             OF PH-TABLE-ENTRY (LK-FOUND-INDEX)
063000             MOVE 'POLICYHOLDER NOT ACTIVE' TO WS-REJECT-REASON
063100         ELSE
063200             MOVE 'Y' TO WS-EDIT-OK-SW
063300             IF TR-POL-TYPE NOT = 'LIFE'     AND
063400                TR-POL-TYPE NOT = 'HEALTH'   AND
063500                TR-POL-TYPE NOT = 'ACCIDENT' AND
063600                TR-POL-TYPE NOT = 'TRAVEL'   AND
063700                TR-POL-TYPE NOT = 'PROPERTY' AND
063800                TR-POL-TYPE NOT = 'AUTO'     AND
063900                TR-POL-TYPE NOT = 'SAFETY'
064000                 MOVE 'N' TO WS-EDIT-OK-SW
064100                 MOVE 'INVALID POLICY TYPE' TO WS-REJECT-REASON
064200             END-IF
064300             IF WS-EDIT-IS-OK AND TR-PREMIUM NOT > ZERO
064400                 MOVE 'N' TO WS-EDIT-OK-SW
064500                 MOVE 'PREMIUM MUST BE GREATER THAN ZERO'
064600                     TO WS-REJECT-REASON
064700             END-IF
064800             IF WS-EDIT-IS-OK AND TR-SUM-INSURED NOT > ZERO
064900                 MOVE 'N' TO WS-EDIT-OK-SW
065000                 MOVE 'SUM INSURED MUST BE GREATER THAN ZERO'
065100                     TO WS-REJECT-REASON
065200             END-IF
065300             IF WS-EDIT-IS-OK
065400                 PERFORM 3500-VALIDATE-POLICY-DATES THRU
065500                     3500-EXIT
065600             END-IF
065700             IF WS-EDIT-IS-OK
065800                 PERFORM 2310-BUILD-NEW-POLICY THRU 2310-EXIT
065900                 MOVE 'ACCEPTED' TO WS-RESULT
066000                 ADD 1 TO WS-ADD-POLICY-COUNT
066100                 ADD TR-PREMIUM TO WS-PREMIUM-ADDED-TOTAL
066200                 MOVE 'PolicyAdded' TO EV-TYPE
066300                 MOVE TR-PH-ID TO EV-PH-ID
066400                 MOVE POL-ID
066500             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX) TO EV-POL-ID
066600                 MOVE SPACES TO EV-DETAIL
066700                 PERFORM 5000-WRITE-EVENT THRU 5000-EXIT
066800             END-IF
066900         END-IF
067000     END-IF.
067100 2300-EXIT.
067200     EXIT.
067300*---------------------------------------------------------------*
067310* TICKET POL-0245 -- THE NEW ENTRY USED TO GO ON AT POL-TABLE-   *POL-0245
067320* SIZE NO MATTER WHICH HOLDER IT BELONGED TO, WHICH LEFT         *POL-0245
067330* POL-TABLE OUT OF PH-ID SEQUENCE WHENEVER THE AP WAS NOT        *POL-0245
067340* AGAINST THE LAST HOLDER PHYSICALLY IN THE TABLE, AND           *POL-0245
067350* 6200-WRITE-POL-MASTER-OUT HAS NO SORT TO CLEAN THAT UP.        *POL-0245
067360* THE INSERT POINT IS NOW LOCATED FIRST AND THE TAIL OF THE      *POL-0245
067370* TABLE IS SLID DOWN ONE SLOT TO OPEN A HOLE FOR IT.             *POL-0245
067380*---------------------------------------------------------------* POL-0245
067400 2310-BUILD-NEW-POLICY.
067500*---------------------------------------------------------------*
067510     MOVE ZERO TO WS-POL-INSERT-INDEX.                            POL-0245
067520     MOVE 'N' TO WS-INSERT-SET-SW.                                POL-0245
067530     PERFORM 2320-FIND-POLICY-INSERT-POINT THRU 2320-EXIT         POL-0245
067540         VARYING POL-TABLE-INDEX FROM 1 BY 1                      POL-0245
067550         UNTIL POL-TABLE-INDEX > POL-TABLE-SIZE.                  POL-0245
067560     IF WS-INSERT-NOT-SET                                         POL-0245
067570         COMPUTE WS-POL-INSERT-INDEX = POL-TABLE-SIZE + 1         POL-0245
067580     END-IF.                                                      POL-0245
067600     ADD 1 TO POL-TABLE-SIZE.
067610     PERFORM 2330-SHIFT-POLICY-DOWN THRU 2330-EXIT                POL-0245
067620         VARYING POL-TABLE-INDEX FROM POL-TABLE-SIZE BY -1        POL-0245
067630         UNTIL POL-TABLE-INDEX <= WS-POL-INSERT-INDEX.            POL-0245
067700     MOVE 'PO'            TO POL-ID
067800             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX) (1:2).      POL-0245
067900     MOVE WS-NEXT-POL-SEQ TO POL-ID
068000             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX) (3:10).     POL-0245
068100     MOVE TR-PH-ID        TO POL-PH-ID
068200             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
068300     MOVE TR-POL-TYPE     TO POL-TYPE
068400             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
068500     MOVE TR-PREMIUM      TO POL-PREMIUM
068600             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
068700     MOVE TR-SUM-INSURED  TO POL-SUM-INSURED
068800             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
068900     MOVE TR-START-DATE   TO POL-START-DATE
069000             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
069100     MOVE TR-END-DATE     TO POL-END-DATE
069200             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
069300     MOVE 'ACTIVE'        TO POL-STATUS
069400             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
069500     MOVE ZERO            TO POL-VERSION
069600             OF POL-TABLE-ENTRY (WS-POL-INSERT-INDEX).            POL-0245
069700     ADD 1 TO WS-NEXT-POL-SEQ.
069800 2310-EXIT.
069900     EXIT.
069910*---------------------------------------------------------------* POL-0245
069920* THE TABLE IS SCANNED FRONT-TO-BACK BUT, UNLIKE THE POL-ID      *POL-0245
069930* SEARCH BELOW, THE SCAN IS GUARDED BY WS-INSERT-SET-SW SO THE   *POL-0245
069940* *FIRST* ENTRY WITH A HIGHER PH-ID IS THE ONE KEPT -- THAT IS   *POL-0245
069950* THE HOLE THE NEW POLICY BELONGS IN.                            *POL-0245
069960*---------------------------------------------------------------* POL-0245
069970 2320-FIND-POLICY-INSERT-POINT.                                   POL-0245
069980*---------------------------------------------------------------* POL-0245
069981     IF WS-INSERT-NOT-SET                                         POL-0245
069982         AND POL-PH-ID OF POL-TABLE-ENTRY (POL-TABLE-INDEX)       POL-0245
069983             > TR-PH-ID                                           POL-0245
069984         MOVE POL-TABLE-INDEX TO WS-POL-INSERT-INDEX              POL-0245
069985         SET WS-INSERT-IS-SET TO TRUE                             POL-0245
069986     END-IF.                                                      POL-0245
069987 2320-EXIT.                                                       POL-0245
069988     EXIT.                                                        POL-0245
069989*---------------------------------------------------------------* POL-0245
069991* SLIDES ONE ENTRY FROM THE OLD END OF THE TABLE DOWN A SLOT SO  *POL-0245
069992* WS-POL-INSERT-INDEX OPENS UP FOR THE NEW POLICY.               *POL-0245
069993*---------------------------------------------------------------* POL-0245
069994 2330-SHIFT-POLICY-DOWN.                                          POL-0245
069995*---------------------------------------------------------------* POL-0245
069996     MOVE POL-TABLE-ENTRY (POL-TABLE-INDEX - 1)                   POL-0245
069997         TO POL-TABLE-ENTRY (POL-TABLE-INDEX).                    POL-0245
069998 2330-EXIT.                                                       POL-0245
069999     EXIT.                                                        POL-0245
070000*---------------------------------------------------------------*
070100 2400-DEACTIVATE-POLICYHOLDER.
070200*---------------------------------------------------------------*
070300     MOVE 'ID '        TO LK-LOOKUP-ACTION.
070400     MOVE TR-PH-ID      TO LK-LOOKUP-KEY.
070500     CALL 'PHLKUP' USING LK-LOOKUP-ACTION, LK-LOOKUP-KEY,
070600             PH-TABLE-SIZE, PH-TABLE,
070700             LK-FOUND-SWITCH, LK-FOUND-INDEX.
070800     IF LK-NOT-FOUND
070900         MOVE 'POLICYHOLDER NOT FOUND' TO WS-REJECT-REASON
071000     ELSE
071100         IF PH-STATUS-INACTIVE OF PH-TABLE-ENTRY (LK-FOUND-INDEX)
071200             MOVE 'POLICYHOLDER ALREADY INACTIVE'
071300                 TO WS-REJECT-REASON
071400         ELSE
071500             MOVE 'INACTIVE' TO PH-STATUS
071600             OF PH-TABLE-ENTRY (LK-FOUND-INDEX)
071700             ADD 1 TO PH-VERSION
071800             OF PH-TABLE-ENTRY (LK-FOUND-INDEX)
071900             MOVE 'ACCEPTED' TO WS-RESULT
072000             ADD 1 TO WS-DEACTIVATE-COUNT
072100             MOVE 'PolicyHolderDeleted' TO EV-TYPE
072200             MOVE TR-PH-ID TO EV-PH-ID
072300             MOVE SPACES TO EV-POL-ID, EV-DETAIL
072400             PERFORM 5000-WRITE-EVENT THRU 5000-EXIT
072500         END-IF
072600     END-IF.
072700 2400-EXIT.
072800     EXIT.
073075*---------------------------------------------------------------*
073080* TICKET POL-0031 -- LETTER-TO-VALUE MAP CORRECTED FOR "I" (34) *
073100* AND "O" (35) PER UNDERWRITING MEMO 87-114.                    *
073200*---------------------------------------------------------------*
073300 3100-VALIDATE-NATIONAL-ID.
073400*---------------------------------------------------------------*
073500     MOVE 'Y' TO WS-EDIT-OK-SW.
073600     IF WS-NID-WORK (1:1) IS NOT ALPHABETIC-UPPER
073700         MOVE 'N' TO WS-EDIT-OK-SW
073800         MOVE 'NATIONAL ID - INVALID LETTER' TO
073900             WS-REJECT-REASON
074000     END-IF.
074100     IF WS-EDIT-IS-OK
074200        AND WS-NID-WORK (2:1) NOT = '1'
074300        AND WS-NID-WORK (2:1) NOT = '2'
074400         MOVE 'N' TO WS-EDIT-OK-SW
074500         MOVE 'NATIONAL ID - INVALID GENDER DIGIT' TO
074600             WS-REJECT-REASON
074700     END-IF.
074800     IF WS-EDIT-IS-OK AND WS-NID-WORK (3:8) IS NOT NUMERIC
074900         MOVE 'N' TO WS-EDIT-OK-SW
075000         MOVE 'NATIONAL ID - NOT NUMERIC' TO WS-REJECT-REASON
075100     END-IF.
075200     IF WS-EDIT-IS-OK
075300         PERFORM 3110-VALIDATE-CHECK-DIGIT THRU 3110-EXIT
075400     END-IF.
075500 3100-EXIT.
075600     EXIT.
075700*---------------------------------------------------------------*
075800 3110-VALIDATE-CHECK-DIGIT.
075900*---------------------------------------------------------------*
076000     MOVE 'N' TO WS-LETTER-FOUND-SW.
076100     PERFORM 3111-FIND-LETTER-VALUE THRU 3111-EXIT
076200         VARYING WS-ALPHA-SUB FROM 1 BY 1
076300         UNTIL WS-ALPHA-SUB > 26 OR WS-LETTER-FOUND.
076400     DIVIDE WS-NID-LETTER-VALUE BY 10
076500         GIVING WS-NID-N1 REMAINDER WS-NID-N2.
076600     MOVE WS-NID-WORK (2:9) TO WS-NID-DIGITS-X.
076700     COMPUTE WS-NID-SUM =
076800         (WS-NID-N1 * WS-NID-WEIGHT (1)) +
076900         (WS-NID-N2 * WS-NID-WEIGHT (2)).
077000     PERFORM 3112-ADD-DIGIT-TERM THRU 3112-EXIT
077100         VARYING WS-NID-SUB FROM 1 BY 1
077200         UNTIL WS-NID-SUB > 9.
077300     DIVIDE WS-NID-SUM BY 10
077400         GIVING WS-NID-QUOTIENT REMAINDER WS-NID-REMAINDER.
077500     IF WS-NID-REMAINDER NOT = ZERO
077600         MOVE 'N' TO WS-EDIT-OK-SW
077700         MOVE 'NATIONAL ID - CHECK DIGIT FAILED' TO
077800             WS-REJECT-REASON
077900     END-IF.
078000 3110-EXIT.
078100     EXIT.
078200*---------------------------------------------------------------*
078300 3111-FIND-LETTER-VALUE.
078400*---------------------------------------------------------------*
078500     IF WS-ALPHABET-ENTRY (WS-ALPHA-SUB) = WS-NID-WORK (1:1)
078600         MOVE WS-NID-VALUE (WS-ALPHA-SUB) TO
078700             WS-NID-LETTER-VALUE
078800         SET WS-LETTER-FOUND TO TRUE
078900     END-IF.
079000 3111-EXIT.
079100     EXIT.
079200*---------------------------------------------------------------*
079300 3112-ADD-DIGIT-TERM.
079400*---------------------------------------------------------------*
079500     ADD (WS-NID-DIGIT (WS-NID-SUB) *
079600          WS-NID-WEIGHT (WS-NID-SUB + 2)) TO WS-NID-SUM.
079700 3112-EXIT.
079800     EXIT.
079900*---------------------------------------------------------------*
080000 3120-MASK-NATIONAL-ID.
080100*---------------------------------------------------------------*
080200     MOVE SPACES TO WS-MASKED-NID.
080300     MOVE WS-NID-WORK (1:4) TO WS-MASKED-NID (1:4).
080400     MOVE '***'             TO WS-MASKED-NID (5:3).
080500     MOVE WS-NID-WORK (8:3) TO WS-MASKED-NID (8:3).
080600 3120-EXIT.
080700     EXIT.
080800*---------------------------------------------------------------*
080900* TICKET POL-0201 -- SEARCH THE FULL LOADED MASTER, NOT A       *
081000* FIXED-SIZE SUBSET.                                            *
081100*---------------------------------------------------------------*
081200 3150-CHECK-DUPLICATE-NID.
081300*---------------------------------------------------------------*
081400     MOVE 'NID'        TO LK-LOOKUP-ACTION.
081500     MOVE WS-NID-WORK  TO LK-LOOKUP-KEY.
081600     CALL 'PHLKUP' USING LK-LOOKUP-ACTION, LK-LOOKUP-KEY,
081700             PH-TABLE-SIZE, PH-TABLE,
081800             LK-FOUND-SWITCH, LK-FOUND-INDEX.
081900     IF LK-FOUND
082000         MOVE 'N' TO WS-EDIT-OK-SW
082100         MOVE 'NATIONAL ID ALREADY ON FILE' TO WS-REJECT-REASON
082200     END-IF.
082300 3150-EXIT.
082400     EXIT.
082500*---------------------------------------------------------------*
082600* TICKET POL-0044 -- MINIMUM AGE 18 EDIT.                       *
082700* TICKET Y2K-0219 -- USE WINDOWED PROCESS DATE FOR AGE MATH.    *
082800*---------------------------------------------------------------*
082900 3200-VALIDATE-PERSONAL-INFO.
083000*---------------------------------------------------------------*
083100     MOVE 'Y' TO WS-EDIT-OK-SW.
083200     IF WS-EDIT-NAME = SPACES
083300         MOVE 'N' TO WS-EDIT-OK-SW
083400         MOVE 'NAME IS BLANK' TO WS-REJECT-REASON
083500     END-IF.
083600     IF WS-EDIT-IS-OK
083700        AND WS-EDIT-GENDER NOT = 'MALE' AND
083800            WS-EDIT-GENDER NOT = 'FEMALE'
083900         MOVE 'N' TO WS-EDIT-OK-SW
084000         MOVE 'GENDER MUST BE MALE OR FEMALE' TO
084100             WS-REJECT-REASON
084200     END-IF.
084300     IF WS-EDIT-IS-OK AND WS-EDIT-BIRTH-DATE = ZERO
084400         MOVE 'N' TO WS-EDIT-OK-SW
084500         MOVE 'BIRTH DATE IS MISSING' TO WS-REJECT-REASON
084600     END-IF.
084700     IF WS-EDIT-IS-OK
084800         PERFORM 3210-COMPUTE-AGE THRU 3210-EXIT
084900         IF WS-AGE < 18
085000             MOVE 'N' TO WS-EDIT-OK-SW
085100             MOVE 'POLICYHOLDER UNDER MINIMUM AGE 18' TO
085200                 WS-REJECT-REASON
085300         END-IF
085400     END-IF.
085500 3200-EXIT.
085600     EXIT.
085700*---------------------------------------------------------------*
085800 3210-COMPUTE-AGE.
085900*---------------------------------------------------------------*
086000     COMPUTE WS-AGE = WS-PROCESS-YYYY - WS-EDIT-BIRTH-YYYY.
086100     IF WS-PROCESS-MM < WS-EDIT-BIRTH-MM
086200         SUBTRACT 1 FROM WS-AGE
086300     ELSE
086400         IF WS-PROCESS-MM = WS-EDIT-BIRTH-MM AND
086500            WS-PROCESS-DD < WS-EDIT-BIRTH-DD
086600             SUBTRACT 1 FROM WS-AGE
086700         END-IF
086800     END-IF.
086900 3210-EXIT.
087000     EXIT.
087100*---------------------------------------------------------------*
087200* TICKET POL-0059 -- E-MAIL FORMAT EDIT.                        *
087300*---------------------------------------------------------------*
087400 3300-VALIDATE-CONTACT-INFO.
087500*---------------------------------------------------------------*
087600     MOVE 'Y' TO WS-EDIT-OK-SW.
087700     IF WS-EDIT-MOBILE (1:2) NOT = '09'
087800        OR WS-EDIT-MOBILE IS NOT NUMERIC
087900         MOVE 'N' TO WS-EDIT-OK-SW
088000         MOVE 'MOBILE MUST BE 09 PLUS 8 DIGITS' TO
088100             WS-REJECT-REASON
088200     END-IF.
088300     IF WS-EDIT-IS-OK AND WS-EDIT-EMAIL NOT = SPACES
088400         PERFORM 3310-VALIDATE-EMAIL-FORMAT THRU 3310-EXIT
088500     END-IF.
088600 3300-EXIT.
088700     EXIT.
088800*---------------------------------------------------------------*
088900 3310-VALIDATE-EMAIL-FORMAT.
089000*---------------------------------------------------------------*
089100     MOVE WS-EDIT-EMAIL TO WS-EMAIL-WORK.
089150     MOVE ZERO TO WS-EMAIL-LENGTH.
089160     PERFORM 3315-FIND-EMAIL-LENGTH THRU 3315-EXIT
089170         VARYING WS-EMAIL-SUB FROM 1 BY 1
089180         UNTIL WS-EMAIL-SUB > 50.
089200     MOVE ZERO TO WS-AT-SIGN-POSITION.
089300     PERFORM 3311-FIND-AT-SIGN THRU 3311-EXIT
089400         VARYING WS-EMAIL-SUB FROM 1 BY 1
089500         UNTIL WS-EMAIL-SUB > 50.
089600     IF WS-AT-SIGN-POSITION = ZERO OR WS-AT-SIGN-POSITION = 1
089700         MOVE 'N' TO WS-EDIT-OK-SW
089800         MOVE 'E-MAIL MISSING OR MISPLACED @' TO
089900             WS-REJECT-REASON
090000     ELSE
090100         PERFORM 3312-VALIDATE-EMAIL-CHARS THRU 3312-EXIT
090200         IF WS-EMAIL-CHARS-BAD
090300             MOVE 'N' TO WS-EDIT-OK-SW
090400             MOVE 'E-MAIL CONTAINS INVALID CHARACTER' TO
090500                 WS-REJECT-REASON
090600         END-IF
090700     END-IF.
090800 3310-EXIT.
090900     EXIT.
091000*---------------------------------------------------------------*
091100 3311-FIND-AT-SIGN.
091200*---------------------------------------------------------------*
091300     IF WS-EMAIL-WORK (WS-EMAIL-SUB:1) = '@'
091400        AND WS-AT-SIGN-POSITION = ZERO
091500         MOVE WS-EMAIL-SUB TO WS-AT-SIGN-POSITION
091600     END-IF.
091700 3311-EXIT.
091800     EXIT.
091900*---------------------------------------------------------------*
092000 3312-VALIDATE-EMAIL-CHARS.
092100*---------------------------------------------------------------*
092200     MOVE 'Y' TO WS-EMAIL-OK-SW.
092210     MOVE 'N' TO WS-AT-SIGN-SEEN-SW.                          POL-0251
092300     PERFORM 3313-CHECK-EMAIL-CHAR THRU 3313-EXIT
092400         VARYING WS-EMAIL-SUB FROM 1 BY 1
092500         UNTIL WS-EMAIL-SUB > 50.
092600 3312-EXIT.
092700     EXIT.
092800*---------------------------------------------------------------*
092900 3313-CHECK-EMAIL-CHAR.
093000*---------------------------------------------------------------*
093100     MOVE WS-EMAIL-WORK (WS-EMAIL-SUB:1) TO WS-EMAIL-CHAR.
093110*---------------------------------------------------------------* POL-0233
093120* TICKET POL-0233 -- SPACE IS ONLY VALID IN THE TRAILING PAD    * POL-0233
093130* BEYOND THE TRIMMED ADDRESS LENGTH.  AN EMBEDDED SPACE INSIDE  * POL-0233
093140* THE ADDRESS ITSELF (POSITION 1 THRU WS-EMAIL-LENGTH) IS AN    * POL-0233
093150* INVALID CHARACTER, NOT A HARMLESS BLANK.                     *  POL-0233
093160*---------------------------------------------------------------* POL-0233
093170     IF WS-EMAIL-SUB NOT > WS-EMAIL-LENGTH                        POL-0233
093180         IF WS-EMAIL-CHAR = SPACE                                 POL-0233
093190             MOVE 'N' TO WS-EMAIL-OK-SW                           POL-0233
093200         ELSE                                                     POL-0233
093202*---------------------------------------------------------------* POL-0251
093204* TICKET POL-0251 -- A SECOND @ IN THE ADDRESS IS REJECTED HERE.* POL-0251
093206* 3311-FIND-AT-SIGN ONLY EVER LATCHES THE FIRST ONE, SO THIS    * POL-0251
093208* CHAR-BY-CHAR SCAN CARRIES ITS OWN SEEN-IT SWITCH TO CATCH A   * POL-0251
093212* SECOND ONE ANYWHERE ELSE IN THE ADDRESS.                      * POL-0251
093214*---------------------------------------------------------------* POL-0251
093216             IF WS-EMAIL-CHAR = '@'                               POL-0251
093218                 IF WS-AT-SIGN-ALREADY-SEEN                       POL-0251
093222                     MOVE 'N' TO WS-EMAIL-OK-SW                   POL-0251
093224                 ELSE                                             POL-0251
093226                     MOVE 'Y' TO WS-AT-SIGN-SEEN-SW               POL-0251
093228                 END-IF                                           POL-0251
093232             END-IF                                               POL-0251
093240             IF WS-EMAIL-CHAR IS NOT ALPHABETIC                   POL-0233
093250                AND WS-EMAIL-CHAR IS NOT NUMERIC                  POL-0233
093260                AND WS-EMAIL-CHAR NOT = '@'                       POL-0233
093270                AND WS-EMAIL-CHAR NOT = '+'                       POL-0233
093280                AND WS-EMAIL-CHAR NOT = '_'                       POL-0233
093290                AND WS-EMAIL-CHAR NOT = '.'                       POL-0233
093292                AND WS-EMAIL-CHAR NOT = '-'                       POL-0233
093294                 MOVE 'N' TO WS-EMAIL-OK-SW                       POL-0233
093296             END-IF                                               POL-0233
093298         END-IF                                                   POL-0233
093299     END-IF.                                                      POL-0233
094100 3313-EXIT.                                                       POL-0233
094150     EXIT.                                                        POL-0233
094160*---------------------------------------------------------------* POL-0233
094170* THE ADDRESS IS SCANNED FRONT-TO-BACK WITH NO EARLY EXIT (SAME * POL-0233
094180* FULL-SCAN HABIT AS THE POLICYHOLDER TABLE SEARCHES) SO THE    * POL-0233
094190* LAST NON-SPACE POSITION FOUND IS THE TRUE TRIMMED LENGTH.     * POL-0233
094200*---------------------------------------------------------------* POL-0233
094210 3315-FIND-EMAIL-LENGTH.                                          POL-0233
094220*---------------------------------------------------------------* POL-0233
094230     IF WS-EMAIL-WORK (WS-EMAIL-SUB:1) NOT = SPACE                POL-0233
094240         MOVE WS-EMAIL-SUB TO WS-EMAIL-LENGTH                     POL-0233
094250     END-IF.                                                      POL-0233
094260 3315-EXIT.                                                       POL-0233
094270     EXIT.                                                        POL-0233
094400*---------------------------------------------------------------*
094500 3400-VALIDATE-ADDRESS.
094600*---------------------------------------------------------------*
094700     MOVE 'Y' TO WS-EDIT-OK-SW.
094800     IF WS-EDIT-ZIP = SPACES
094900         MOVE 'N' TO WS-EDIT-OK-SW
095000         MOVE 'ZIP CODE IS BLANK' TO WS-REJECT-REASON
095100     END-IF.
095200     IF WS-EDIT-IS-OK AND WS-EDIT-CITY = SPACES
095300         MOVE 'N' TO WS-EDIT-OK-SW
095400         MOVE 'CITY IS BLANK' TO WS-REJECT-REASON
095500     END-IF.
095600     IF WS-EDIT-IS-OK AND WS-EDIT-DISTRICT = SPACES
095700         MOVE 'N' TO WS-EDIT-OK-SW
095800         MOVE 'DISTRICT IS BLANK' TO WS-REJECT-REASON
095900     END-IF.
096000     IF WS-EDIT-IS-OK AND WS-EDIT-STREET = SPACES
096100         MOVE 'N' TO WS-EDIT-OK-SW
096200         MOVE 'STREET IS BLANK' TO WS-REJECT-REASON
096300     END-IF.
096400 3400-EXIT.
096500     EXIT.
096600*---------------------------------------------------------------*
096700* TICKET POL-0112 -- START DATE MUST NOT BE BEFORE RUN DATE.    *
096800*---------------------------------------------------------------*
096900 3500-VALIDATE-POLICY-DATES.
097000*---------------------------------------------------------------*
097100     MOVE 'Y' TO WS-EDIT-OK-SW.
097200     IF TR-START-DATE = ZERO
097300         MOVE 'N' TO WS-EDIT-OK-SW
097400         MOVE 'POLICY START DATE MISSING' TO WS-REJECT-REASON
097500     END-IF.
097600     IF WS-EDIT-IS-OK AND TR-START-DATE < WS-PROCESS-DATE
097700         MOVE 'N' TO WS-EDIT-OK-SW
097800         MOVE 'POLICY START DATE BEFORE RUN DATE' TO
097900             WS-REJECT-REASON
098000     END-IF.
098100     IF WS-EDIT-IS-OK AND TR-END-DATE NOT > TR-START-DATE
098200         MOVE 'N' TO WS-EDIT-OK-SW
098300         MOVE 'POLICY END DATE NOT AFTER START DATE' TO
098400             WS-REJECT-REASON
098500     END-IF.
098600 3500-EXIT.
098700     EXIT.
098800*---------------------------------------------------------------*
098900 4000-WRITE-REGISTER-LINE.
099000*---------------------------------------------------------------*
099100     MOVE WS-SEQUENCE-NO   TO RD-SEQUENCE-NO.
099200     MOVE TR-CODE          TO RD-TR-CODE.
099300     IF TR-CREATE-POLICYHOLDER AND WS-RESULT = 'ACCEPTED'
099400         MOVE PH-ID OF PH-TABLE-ENTRY (PH-TABLE-SIZE) TO RD-PH-ID
099500     ELSE
099600         MOVE TR-PH-ID TO RD-PH-ID
099700     END-IF.
099800     IF TR-CREATE-POLICYHOLDER
099900         MOVE TR-NATIONAL-ID TO WS-NID-WORK
100000         INSPECT WS-NID-WORK
100100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
100200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
100300         PERFORM 3120-MASK-NATIONAL-ID THRU 3120-EXIT
100400         MOVE WS-MASKED-NID TO RD-NATIONAL-ID-MASKED
100500     ELSE
100600         MOVE SPACES TO RD-NATIONAL-ID-MASKED
100700     END-IF.
100800     MOVE WS-RESULT        TO RD-RESULT.
100900     MOVE WS-REJECT-REASON TO RD-REASON.
101000     MOVE SPACES TO REGISTER-RPT-LINE.
101100     WRITE REGISTER-RPT-LINE FROM REG-DETAIL-LINE
101200         AFTER ADVANCING 1 LINE.
101300 4000-EXIT.
101400     EXIT.
101500*---------------------------------------------------------------*
101600 5000-WRITE-EVENT.
101700*---------------------------------------------------------------*
101800     MOVE WS-PROCESS-DATE TO EV-DATE.
101900     WRITE EVENT-LOG-RECORD.
102000 5000-EXIT.
102100     EXIT.
102200*---------------------------------------------------------------*
102300 6000-WRITE-MASTERS.
102400*---------------------------------------------------------------*
102500     PERFORM 6100-WRITE-PH-MASTER-OUT THRU 6100-EXIT
102600         VARYING PH-TABLE-INDEX FROM 1 BY 1
102700         UNTIL PH-TABLE-INDEX > PH-TABLE-SIZE.
102800     PERFORM 6200-WRITE-POL-MASTER-OUT THRU 6200-EXIT
102900         VARYING POL-TABLE-INDEX FROM 1 BY 1
103000         UNTIL POL-TABLE-INDEX > POL-TABLE-SIZE.
103100 6000-EXIT.
103200     EXIT.
103300*---------------------------------------------------------------*
103400 6100-WRITE-PH-MASTER-OUT.
103500*---------------------------------------------------------------*
103600     MOVE CORRESPONDING PH-TABLE-ENTRY (PH-TABLE-INDEX)
103700         TO PHMAST-OUT-RECORD.
103800     WRITE PHMAST-OUT-RECORD.
103900 6100-EXIT.
104000     EXIT.
104100*---------------------------------------------------------------*
104200 6200-WRITE-POL-MASTER-OUT.
104300*---------------------------------------------------------------*
104400     MOVE CORRESPONDING POL-TABLE-ENTRY (POL-TABLE-INDEX)
104500         TO POLMAST-OUT-RECORD.
104600     WRITE POLMAST-OUT-RECORD.
104700 6200-EXIT.
104800     EXIT.
104900*---------------------------------------------------------------*
105000 7000-WRITE-CONTROL-TOTALS.
105100*---------------------------------------------------------------*
105200     MOVE WS-TRAN-READ-COUNT   TO RT-READ.
105300     MOVE WS-ACCEPTED-COUNT    TO RT-ACCEPTED.
105400     MOVE WS-REJECTED-COUNT    TO RT-REJECTED.
105500     MOVE SPACES TO REGISTER-RPT-LINE.
105600     WRITE REGISTER-RPT-LINE AFTER ADVANCING 2 LINES.
105700     WRITE REGISTER-RPT-LINE FROM REG-TOTALS-LINE-1
105800         AFTER ADVANCING 1 LINE.
105900     MOVE WS-CREATE-COUNT      TO RT-CREATE.
106000     MOVE WS-UPDATE-COUNT      TO RT-UPDATE.
106100     MOVE WS-ADD-POLICY-COUNT  TO RT-ADD-POLICY.
106200     WRITE REGISTER-RPT-LINE FROM REG-TOTALS-LINE-2
106300         AFTER ADVANCING 1 LINE.
106400     MOVE WS-DEACTIVATE-COUNT  TO RT-DEACTIVATE.
106500     MOVE WS-PREMIUM-ADDED-TOTAL TO RT-PREMIUM-ADDED.
106600     WRITE REGISTER-RPT-LINE FROM REG-TOTALS-LINE-3
106700         AFTER ADVANCING 1 LINE.
106800 7000-EXIT.
106900     EXIT.
107000*---------------------------------------------------------------*
107100 8000-CLOSE-FILES.
107200*---------------------------------------------------------------*
107300     CLOSE PHMAST-IN
107400           POLMAST-IN
107500           TRANFILE-IN
107600           PHMAST-OUT
107700           POLMAST-OUT
107800           EVENT-LOG
107900           REGISTER-RPT.
108000 8000-EXIT.
108100     EXIT.


