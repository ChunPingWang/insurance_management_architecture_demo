000100*------------------------------------------------------------*
000200* FORMAT-PH-HEADER / FORMAT-POL-DETAIL                        *
000300* Print-edited mirrors of a policyholder table entry and a   *
000400* policy table entry, used by CBL-PHLIST for the             *
000500* policyholder/policy listing.  Field names that match the   *
000600* table copybook (PH-ID, PH-NAME, PH-GENDER, PH-STATUS,      *
000700* POL-ID, POL-TYPE, POL-STATUS) are filled with MOVE         *
000800* CORRESPONDING; the rest are edited explicitly.             *
000900*------------------------------------------------------------*
001000 01  FORMAT-PH-HEADER.
001100     05  PH-ID                           PIC X(12).
001200     05  FILLER                          PIC X(02) VALUE SPACES.
001300     05  FP-NATIONAL-ID-MASKED           PIC X(10).
001400     05  FILLER                          PIC X(02) VALUE SPACES.
001500     05  PH-NAME                         PIC X(30).
001600     05  FILLER                          PIC X(02) VALUE SPACES.
001700     05  PH-GENDER                       PIC X(06).
001800     05  FILLER                          PIC X(02) VALUE SPACES.
001900     05  FP-AGE                          PIC ZZ9.
002000     05  FILLER                          PIC X(02) VALUE SPACES.
002100     05  PH-STATUS                       PIC X(10).
002200     05  FILLER                          PIC X(28) VALUE SPACES.
002300*
002400 01  FORMAT-POL-DETAIL.
002500     05  FILLER                          PIC X(04) VALUE SPACES.
002600     05  POL-ID                          PIC X(12).
002700     05  FILLER                          PIC X(02) VALUE SPACES.
002800     05  POL-TYPE                        PIC X(10).
002900     05  FILLER                          PIC X(02) VALUE SPACES.
003000     05  POL-STATUS                      PIC X(10).
003100     05  FILLER                          PIC X(02) VALUE SPACES.
003200     05  FP-START-DATE                   PIC 9999/99/99.
003300     05  FILLER                          PIC X(02) VALUE SPACES.
003400     05  FP-END-DATE                     PIC 9999/99/99.
003500     05  FILLER                          PIC X(02) VALUE SPACES.
003600     05  FP-PREMIUM                      PIC ZZZ,ZZZ,ZZ9.99.
003700     05  FILLER                          PIC X(02) VALUE SPACES.
003800     05  FP-SUM-INSURED                  PIC ZZZ,ZZZ,ZZ9.99.
003900     05  FILLER                          PIC X(15) VALUE SPACES.
