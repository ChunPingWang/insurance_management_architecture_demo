000100*===============================================================*
000200* PROGRAM NAME:    PHLKUP
000300* ORIGINAL AUTHOR: R. HALVORSEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/10/86 R. HALVORSEN    CREATED - KEYED SEARCH OF THE IN-
000900*                          MEMORY POLICYHOLDER TABLE FOR PHMAIN,
001000*                          TICKET POL-0001.
001100* 03/24/86 R. HALVORSEN    ADDED NATIONAL ID SEARCH ACTION FOR
001200*                          DUPLICATE CHECKING, TICKET POL-0006.
001300* 06/14/94 R. HALVORSEN    NOW ALSO CALLED BY PHLIST FOR THE
001400*                          INQUIRY RUN, TICKET POL-0130.
001500* 07/27/00 J. WEATHERS     SEARCH NO LONGER STOPS AT ENTRY 999 --
001600*                          FULL TABLE IS SCANNED, TICKET POL-0201.
001700* 11/09/00 J. WEATHERS     DIAGNOSTIC DISPLAY ADDED ON A FAILED
001800*                          SEARCH TO HELP OPERATIONS TRACE WHICH
001900*                          RUN PRODUCED THE "NOT FOUND" RESULT,
002000*                          TICKET POL-0207.
002100*
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.       PHLKUP.
002500 AUTHOR.           R. HALVORSEN.
002600 INSTALLATION.     COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.     03/10/86.
002800 DATE-COMPILED.
002900 SECURITY.         COMPANY CONFIDENTIAL.
003000*===============================================================*
003100* PHLKUP performs a keyed search of the policyholder table held
003200* in the caller's storage -- by PH-ID or by national ID -- and
003300* returns the table index of the match, if any.  PHLKUP never
003400* changes PH-TABLE-SIZE and never writes to PH-TABLE itself; it
003500* is a read-only search routine shared by PHMAIN and PHLIST.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.   C01 IS TOP-OF-FORM.
004400*===============================================================*
004500 DATA DIVISION.
004600*---------------------------------------------------------------*
004700 WORKING-STORAGE SECTION.
004800*---------------------------------------------------------------*
004900 01  WS-SEARCH-INDEX                  PIC S9(05) USAGE COMP.
005000 01  WS-COMPARE-KEY                   PIC X(12).
005100 01  WS-COMPARE-KEY-R REDEFINES WS-COMPARE-KEY.
005200     05  WS-COMPARE-PREFIX            PIC X(02).
005300     05  WS-COMPARE-SEQ               PIC 9(10).
005400 01  WS-NID-COMPARE                   PIC X(10).
005500 01  WS-NID-COMPARE-R REDEFINES WS-NID-COMPARE.
005600     05  WS-NID-COMPARE-LETTER        PIC X(01).
005700     05  WS-NID-COMPARE-BODY          PIC 9(09).
005800 01  WS-SEARCH-DATE-FIELDS.
005900     05  WS-SEARCH-RUN-DATE           PIC 9(06).
006000     05  WS-SEARCH-DATE-R REDEFINES WS-SEARCH-RUN-DATE.
006100         10  WS-SEARCH-YY             PIC 9(02).
006200         10  WS-SEARCH-MM             PIC 9(02).
006300         10  WS-SEARCH-DD             PIC 9(02).
006400     05  FILLER                       PIC X(01).
006500*---------------------------------------------------------------*
006600 LINKAGE SECTION.
006700*---------------------------------------------------------------*
006800 COPY PHTAB.
006900*===============================================================*
007000 PROCEDURE DIVISION USING LK-LOOKUP-ACTION, LK-LOOKUP-KEY,
007100     PH-TABLE-SIZE, PH-TABLE, LK-FOUND-SWITCH, LK-FOUND-INDEX.
007200*---------------------------------------------------------------*
007300 0000-MAIN-PARAGRAPH.
007400*---------------------------------------------------------------*
007500     SET LK-NOT-FOUND TO TRUE.
007600     MOVE ZERO TO LK-FOUND-INDEX.
007700     EVALUATE TRUE
007800         WHEN LK-LOOKUP-BY-PH-ID
007900             PERFORM 1000-SEARCH-BY-PH-ID THRU 1000-EXIT
008000         WHEN LK-LOOKUP-BY-NATIONAL-ID
008100             PERFORM 2000-SEARCH-BY-NATIONAL-ID THRU 2000-EXIT
008200         WHEN OTHER
008300             SET LK-NOT-FOUND TO TRUE
008400     END-EVALUATE.
008500     IF LK-NOT-FOUND
008600         PERFORM 9000-DISPLAY-NOT-FOUND THRU 9000-EXIT
008700     END-IF.
008800     GOBACK.
008900*---------------------------------------------------------------*
009000 1000-SEARCH-BY-PH-ID.
009100*---------------------------------------------------------------*
009200     MOVE LK-LOOKUP-KEY TO WS-COMPARE-KEY.
009300     PERFORM 1100-COMPARE-PH-ID THRU 1100-EXIT
009400         VARYING WS-SEARCH-INDEX FROM 1 BY 1
009500         UNTIL WS-SEARCH-INDEX > PH-TABLE-SIZE OR LK-FOUND.
009600 1000-EXIT.
009700     EXIT.
009800*---------------------------------------------------------------*
009900* TICKET POL-0207 -- COMPARE THE TWO-CHARACTER PREFIX FIRST SO A *POL-0207
010000* MISS ON PREFIX (E.G. A POL-ID PASSED BY MISTAKE) SHORT-CIRCUITS*POL-0207
010100* WITHOUT A FULL 12-BYTE COMPARE.                                *POL-0207
010200*---------------------------------------------------------------* POL-0207
010300 1100-COMPARE-PH-ID.                                              POL-0207
010400*---------------------------------------------------------------* POL-0207
010500     IF WS-COMPARE-PREFIX =                                       POL-0207
010600             PH-ID OF PH-TABLE-ENTRY (WS-SEARCH-INDEX) (1:2)      POL-0207
010700        AND WS-COMPARE-KEY = PH-ID OF PH-TABLE-ENTRY              POL-0207
010800             (WS-SEARCH-INDEX)                                    POL-0207
010900         MOVE WS-SEARCH-INDEX TO LK-FOUND-INDEX                   POL-0207
011000         SET LK-FOUND TO TRUE                                     POL-0207
011100     END-IF.                                                      POL-0207
011200 1100-EXIT.                                                       POL-0207
011300     EXIT.                                                        POL-0207
011400*---------------------------------------------------------------*
011500 2000-SEARCH-BY-NATIONAL-ID.
011600*---------------------------------------------------------------*
011700     MOVE LK-LOOKUP-KEY (1:10) TO WS-NID-COMPARE.
011800     PERFORM 2100-COMPARE-NATIONAL-ID THRU 2100-EXIT
011900         VARYING WS-SEARCH-INDEX FROM 1 BY 1
012000         UNTIL WS-SEARCH-INDEX > PH-TABLE-SIZE OR LK-FOUND.
012100 2000-EXIT.
012200     EXIT.
012300*---------------------------------------------------------------*
012400 2100-COMPARE-NATIONAL-ID.
012500*---------------------------------------------------------------*
012600     IF PH-NATIONAL-ID OF PH-TABLE-ENTRY (WS-SEARCH-INDEX)
012700             = WS-NID-COMPARE
012800         MOVE WS-SEARCH-INDEX TO LK-FOUND-INDEX
012900         SET LK-FOUND TO TRUE
013000     END-IF.
013100 2100-EXIT.
013200     EXIT.
013300*---------------------------------------------------------------*
013400 9000-DISPLAY-NOT-FOUND.
013500*---------------------------------------------------------------*
013600     ACCEPT WS-SEARCH-RUN-DATE FROM DATE.
013700     DISPLAY 'PHLKUP - NO MATCH - ACTION: ' LK-LOOKUP-ACTION
013800         ' KEY: ' LK-LOOKUP-KEY
013900         ' DATE: ' WS-SEARCH-YY '/' WS-SEARCH-MM '/'
014000         WS-SEARCH-DD.
014100 9000-EXIT.
014200     EXIT.
