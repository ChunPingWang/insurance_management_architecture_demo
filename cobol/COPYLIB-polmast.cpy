000100*------------------------------------------------------------*
000200* POLICY-MASTER-RECORD                                        *
000300* One entry per policy owned by a policyholder.  POL-PH-ID    *
000400* ties the policy back to PH-ID on the policyholder master;   *
000500* the output file is kept in POL-PH-ID/POL-ID sequence so a   *
000600* holder's policies stay grouped together on the run after.   *
000700*------------------------------------------------------------*
000800 01  POLICY-MASTER-RECORD.
000900     05  POL-ID                          PIC X(12).
001000     05  POL-ID-R REDEFINES POL-ID.
001100         10  POL-ID-PREFIX               PIC X(02).
001200         10  POL-ID-SEQ-NO                PIC 9(10).
001300     05  POL-PH-ID                       PIC X(12).
001400     05  POL-TYPE                        PIC X(10).
001500         88  POL-TYPE-LIFE                   VALUE 'LIFE'.
001600         88  POL-TYPE-HEALTH                 VALUE 'HEALTH'.
001700         88  POL-TYPE-ACCIDENT               VALUE 'ACCIDENT'.
001800         88  POL-TYPE-TRAVEL                 VALUE 'TRAVEL'.
001900         88  POL-TYPE-PROPERTY               VALUE 'PROPERTY'.
002000         88  POL-TYPE-AUTO                   VALUE 'AUTO'.
002100         88  POL-TYPE-SAFETY                 VALUE 'SAFETY'.
002200     05  POL-PREMIUM                     PIC 9(11)V99.
002300     05  POL-SUM-INSURED                 PIC 9(11)V99.
002400     05  POL-START-DATE                  PIC 9(08).
002500     05  POL-START-DATE-R REDEFINES POL-START-DATE.
002600         10  POL-START-YYYY              PIC 9(04).
002700         10  POL-START-MM                PIC 9(02).
002800         10  POL-START-DD                PIC 9(02).
002900     05  POL-END-DATE                    PIC 9(08).
003000     05  POL-STATUS                      PIC X(10).
003100         88  POL-STATUS-ACTIVE               VALUE 'ACTIVE'.
003200         88  POL-STATUS-LAPSED               VALUE 'LAPSED'.
003300         88  POL-STATUS-TERMINATED           VALUE 'TERMINATED'.
003400     05  POL-VERSION                     PIC 9(09).
003500     05  FILLER                          PIC X(01).
